000100*****************************************************************         
000110** SALEREQC - SALES-REQUEST TRANSACTION RECORD LAYOUT                     
000120** SHREE TRADING CO - DATA PROCESSING DEPT                                
000130**                                                                        
000140** ONE HEADER RECORD (SR-HEADER-RECORD) FOLLOWED BY ONE OR MORE           
000150** DETAIL RECORDS (SR-DETAIL-RECORD), ONE PER REQUESTED PRODUCT,          
000160** FOR EACH SALE ON THE SALETRAN FILE. SR-DETAIL-DATA REDEFINES           
000170** SR-HEADER-DATA SO THE TWO RECORD SHAPES SHARE ONE TRANSACTION          
000180** SLOT - SAME IDEA AS THE OLD ADJTRAN/INVENT4 LAYOUTS.                   
000190*****************************************************************         
000200*  MAINTENANCE HISTORY                                                    
000210*  ------------------------------------------------------------           
000220*  DATE      BY    REQUEST   DESCRIPTION                                  
000230*  --------  ----  --------  --------------------------------             
000240*  03/22/93  SPI   SH-0177   ORIGINAL LAYOUT FOR COUNTER                  
000250*                            BILLING TRANSACTION FILE.                    
000260*  08/09/99  RKD   SH-0266   Y2K REVIEW - NO DATE FIELDS HELD             
000270*                            ON THIS RECORD, NO CHANGE MADE.              
000280*****************************************************************         
000290  01  SR-SALE-REQUEST-RECORD.                                             
000300      05  SR-RECORD-TYPE          PIC X(01).                              
000310          88  SR-HEADER-RECORD             VALUE "H".                     
000320          88  SR-DETAIL-RECORD             VALUE "D".                     
000330      05  SR-HEADER-DATA.                                                 
000340          10  SR-CUSTOMER-NAME        PIC X(20).                          
000350          10  SR-PAYMENT-AMOUNT       PIC S9(9)V99.                       
000360      05  SR-DETAIL-DATA REDEFINES SR-HEADER-DATA.                        
000370          10  SR-REQ-PRODUCT-ID       PIC X(10).                          
000380          10  SR-REQ-QUANTITY         PIC 9(05).                          
000390          10  FILLER                  PIC X(16).                          
000400      05  FILLER                  PIC X(10).                              
