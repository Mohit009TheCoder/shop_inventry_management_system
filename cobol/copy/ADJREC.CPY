000100*****************************************************************         
000110** ADJRECC - STOCK-ADJUSTMENT TRANSACTION RECORD LAYOUT                   
000120** SHREE TRADING CO - DATA PROCESSING DEPT                                
000130**                                                                        
000140** ONE TRANSACTION PER ADJTRAN RECORD. AJ-ACTION SELECTS ADD,             
000150** UPDATE, DELETE OR STOCK-CHANGE AGAINST THE PRODUCT MASTER.             
000160*****************************************************************         
000170*  MAINTENANCE HISTORY                                                    
000180*  ------------------------------------------------------------           
000190*  DATE      BY    REQUEST   DESCRIPTION                                  
000200*  --------  ----  --------  --------------------------------             
000210*  05/03/88  RKD   SH-0041   ORIGINAL LAYOUT.                             
000220*  11/19/94  SPI   SH-0203   ADDED 'S' STOCK-CHANGE ACTION CODE,          
000230*                            AJ-QTY NOW SIGNED FOR +/- DELTA.             
000240*****************************************************************         
000250  01  AJ-ADJUSTMENT-RECORD.                                               
000260      05  AJ-ACTION               PIC X(01).                              
000270          88  AJ-ACTION-ADD                VALUE "A".                     
000280          88  AJ-ACTION-UPDATE             VALUE "U".                     
000290          88  AJ-ACTION-DELETE             VALUE "D".                     
000300          88  AJ-ACTION-STOCK              VALUE "S".                     
000310          88  AJ-ACTION-VALID              VALUE "A" "U" "D" "S".         
000320      05  AJ-PRODUCT-ID           PIC X(10).                              
000330      05  AJ-NAME                 PIC X(20).                              
000340      05  AJ-PRICE                PIC S9(7)V99.                           
000350      05  AJ-QTY                  PIC S9(5).                              
000360      05  AJ-CATEGORY             PIC X(15).                              
000370      05  FILLER                  PIC X(09).                              
