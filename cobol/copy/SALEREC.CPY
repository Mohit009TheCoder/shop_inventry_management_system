000100*****************************************************************         
000110** SALERECC - SALES TRANSACTION (HISTORY) RECORD LAYOUT                   
000120** SHREE TRADING CO - DATA PROCESSING DEPT                                
000130**                                                                        
000140** ONE RECORD PER COMPLETED SALE, WRITTEN TO SALESOUT BY                  
000150** BILLING. CARRIES THE TRANSACTION HEADER AND THE FLATTENED              
000160** LINE ITEMS (UP TO 20) PRICED AT THE TIME OF SALE.                      
000170*****************************************************************         
000180*  MAINTENANCE HISTORY                                                    
000190*  ------------------------------------------------------------           
000200*  DATE      BY    REQUEST   DESCRIPTION                                  
000210*  --------  ----  --------  --------------------------------             
000220*  03/22/93  SPI   SH-0177   ORIGINAL LAYOUT, 10 LINE ITEMS.              
000230*  07/14/97  NMP   SH-0241   OCCURS RAISED TO 20 LINE ITEMS FOR           
000240*                            FESTIVAL-SEASON BASKET SIZE.                 
000250*****************************************************************         
000260  01  SL-SALES-RECORD.                                                    
000270      05  SL-TRANSACTION-ID       PIC X(20).                              
000280      05  SL-CUSTOMER-NAME        PIC X(20).                              
000290      05  SL-TXN-DATE             PIC X(10).                              
000300      05  SL-TXN-TIME             PIC X(08).                              
000310      05  SL-ITEM-COUNT           PIC 9(03).                              
000320      05  SL-TOTAL-AMOUNT         PIC S9(9)V99.                           
000330      05  SL-PAYMENT-AMOUNT       PIC S9(9)V99.                           
000340      05  SL-CHANGE-AMOUNT        PIC S9(9)V99.                           
000350      05  SL-LINE-ITEMS OCCURS 20 TIMES                                   
000360                         INDEXED BY SL-ITEM-IDX.                          
000370          10  SL-ITEM-PRODUCT-ID      PIC X(10).                          
000380          10  SL-ITEM-NAME            PIC X(20).                          
000390          10  SL-ITEM-UNIT-PRICE      PIC S9(7)V99.                       
000400          10  SL-ITEM-QUANTITY        PIC 9(05).                          
000410          10  SL-ITEM-TOTAL           PIC S9(9)V99.                       
000420      05  FILLER                  PIC X(06).                              
