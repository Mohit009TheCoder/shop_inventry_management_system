000100*****************************************************************         
000110** PRODRECC - PRODUCT MASTER RECORD LAYOUT                                
000120** SHREE TRADING CO - DATA PROCESSING DEPT                                
000130**                                                                        
000140** CARRIES ONE STOCK-KEEPING UNIT: KEY, NAME, PRICE, ON-HAND              
000150** QUANTITY, STOCKING CATEGORY AND ITS REORDER THRESHOLD.                 
000160** RECORD IS FIXED 71 BYTES, LINE SEQUENTIAL, SORTED ASCENDING            
000170** BY PR-PRODUCT-ID ON THE MASTER FILE.                                   
000180*****************************************************************         
000190*  MAINTENANCE HISTORY                                                    
000200*  ------------------------------------------------------------           
000210*  DATE      BY    REQUEST   DESCRIPTION                                  
000220*  --------  ----  --------  --------------------------------             
000230*  04/12/88  RKD   SH-0041   ORIGINAL LAYOUT FOR SHOP MASTER.             
000240*  09/30/91  NMP   SH-0118   WIDENED PR-CATEGORY TO X(15) FOR             
000250*                            'STATIONERY' AND 'CLOTHING'.                 
000260*  02/14/99  RKD   SH-0266   Y2K - NO DATE FIELDS ON THIS                 
000270*                            RECORD, NO CHANGE REQUIRED.                  
000280*****************************************************************         
000290  01  PR-PRODUCT-RECORD.                                                  
000300      05  PR-PRODUCT-ID           PIC X(10).                              
000310      05  PR-PRODUCT-NAME         PIC X(20).                              
000320      05  PR-UNIT-PRICE           PIC S9(7)V99.                           
000330      05  PR-QTY-ON-HAND          PIC S9(5).                              
000340      05  PR-CATEGORY             PIC X(15).                              
000350      05  PR-MIN-STOCK-THRESHOLD  PIC 9(03).                              
000360      05  FILLER                  PIC X(09).                              
