000100*****************************************************************         
000110* THIS PROGRAM PRINTS THE PRODUCT LISTING, THE LOW-STOCK ALERT            
000120* REPORT AND THE INVENTORY DASHBOARD TOTALS FROM THE PRODUCT              
000130* MASTER. IT IS A READ-ONLY REPORT RUN - PRODMAST IS LOADED TO            
000140* A TABLE AND SCANNED, NOT REWRITTEN.                                     
000150*                                                                         
000160* USED FILES                                                              
000170*    - PRODUCT MASTER (IN)          : PRODMAST                            
000180*    - PRINTED REPORTS              : RPTFILE                             
000190*****************************************************************         
000200  IDENTIFICATION              DIVISION.                                   
000210*-----------------------------------------------------------------        
000220  PROGRAM-ID.                 STOCKRPT.                                   
000230  AUTHOR.                     N M PATEL.                                  
000240  INSTALLATION.               SHREE TRADING CO - DP DEPT.                 
000250  DATE-WRITTEN.               SEPTEMBER 02, 1994.                         
000260  DATE-COMPILED.                                                          
000270  SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.           
000280*****************************************************************         
000290*  CHANGE LOG                                                             
000300*  ------------------------------------------------------------           
000310*  DATE      BY    REQUEST   DESCRIPTION                                  
000320*  --------  ----  --------  --------------------------------             
000330*  09/02/94  NMP   SH-0198   ORIGINAL PROGRAM. REPLACED THE OLD           
000340*                            INVENTORY-REPORT/REORDER-REPORT PAIR         
000350*                            ONCE INVENT6 AND SUPPLIER WERE               
000360*                            RETIRED IN FAVOUR OF PRODMAST.               
000370*  11/19/94  SPI   SH-0203   ADDED THE LOW-STOCK ALERT REPORT TO          
000380*                            MATCH PRODMAINT'S NEW STOCK-CHANGE           
000390*                            ALERT LOGIC.                                 
000400*  02/14/99  RKD   SH-0266   Y2K REVIEW - RUN-DATE FIELD ALREADY          
000410*                            CCYYMMDD, NO CHANGE MADE.                    
000420*  08/21/01  NMP   SH-0309   PER-CATEGORY STOCK TOTALS ADDED TO           
000430*                            THE DASHBOARD SECTION.                       
000440*  05/02/06  SPI   SH-0351   RAISED PRODUCT TABLE TO 2000 ENTRIES         
000450*                            TO MATCH PRODMAINT'S GODOWN CHANGE.          
000460*****************************************************************         
000470  ENVIRONMENT                 DIVISION.                                   
000480*-----------------------------------------------------------------        
000490  CONFIGURATION               SECTION.                                    
000500  SOURCE-COMPUTER.            IBM-370.                                    
000510  OBJECT-COMPUTER.            IBM-370.                                    
000520  SPECIAL-NAMES.                                                          
000530      C01 IS TOP-OF-FORM.                                                 
000540*-----------------------------------------------------------------        
000550  INPUT-OUTPUT                SECTION.                                    
000560  FILE-CONTROL.                                                           
000570      SELECT  PROD-FILE-IN                                                
000580              ASSIGN TO "PRODMAST"                                        
000590              ORGANIZATION IS LINE SEQUENTIAL.                            
000600                                                                          
000610      SELECT  RPT-FILE-OUT                                                
000620              ASSIGN TO "RPTFILE"                                         
000630              ORGANIZATION IS LINE SEQUENTIAL.                            
000640*****************************************************************         
000650  DATA                        DIVISION.                                   
000660*-----------------------------------------------------------------        
000670  FILE                        SECTION.                                    
000680  FD  PROD-FILE-IN                                                        
000690      RECORD CONTAINS 71 CHARACTERS                                       
000700      DATA RECORD IS PROD-RECORD-IN.                                      
000710  COPY "PRODREC.CPY" REPLACING ==PR-== BY ==PI-==.                        
000720                                                                          
000730  FD  RPT-FILE-OUT                                                        
000740      RECORD CONTAINS 80 CHARACTERS                                       
000750      DATA RECORD IS RPT-LINE.                                            
000760  01  RPT-LINE                    PIC X(80).                              
000770*-----------------------------------------------------------------        
000780  WORKING-STORAGE             SECTION.                                    
000790*-----------------------------------------------------------------        
000800*    IN-MEMORY PRODUCT TABLE - SAME LOAD-TO-TABLE SHAPE USED IN           
000810*    PRODMAINT. NO SEARCH ALL IS NEEDED HERE, THE TABLE IS ONLY           
000820*    EVER SCANNED TOP TO BOTTOM FOR A REPORT PASS.                        
000830  01  WS-PRODUCT-TABLE-AREA.                                              
000840      05  WS-PRODUCT-TABLE OCCURS 2000 TIMES                              
000850                           INDEXED BY WS-PT-IDX.                          
000860          10  WS-PT-PRODUCT-ID            PIC X(10).                      
000870          10  WS-PT-PRODUCT-NAME          PIC X(20).                      
000880          10  WS-PT-UNIT-PRICE            PIC S9(7)V99.                   
000890          10  WS-PT-QTY-ON-HAND           PIC S9(5).                      
000900          10  WS-PT-CATEGORY              PIC X(15).                      
000910          10  WS-PT-MIN-STOCK-THRESHOLD   PIC 9(03).                      
000920                                                                          
000930*    SHOP CATEGORY TABLE - SAME FILLER/REDEFINES TRICK USED IN            
000940*    PRODMAINT. WS-CT-QTY-TOTAL IS A PARALLEL TABLE, SAME ORDER           
000950*    AND OCCURS COUNT, SO WS-CAT-IDX INDEXES BOTH TOGETHER.               
000960  01  WS-CATEGORY-NAMES.                                                  
000970      05  FILLER              PIC X(15) VALUE "Electronics".              
000980      05  FILLER              PIC X(15) VALUE "Stationery".               
000990      05  FILLER              PIC X(15) VALUE "Kitchen".                  
001000      05  FILLER              PIC X(15) VALUE "Clothing".                 
001010      05  FILLER              PIC X(15) VALUE "General".                  
001020  01  WS-CATEGORY-TABLE REDEFINES WS-CATEGORY-NAMES.                      
001030      05  WS-CAT-ENTRY OCCURS 5 TIMES INDEXED BY WS-CAT-IDX.              
001040          10  WS-CAT-NAME             PIC X(15).                          
001050  01  WS-CAT-TOTALS-AREA.                                                 
001060      05  WS-CAT-QTY-TOTAL OCCURS 5 TIMES                                 
001070                           PIC S9(7) COMP VALUE ZERO.                     
001080                                                                          
001090  01  SWITCHES-AND-COUNTERS.                                              
001100      05  PROD-EOF-SW             PIC X(01) VALUE "N".                    
001110          88  PROD-EOF                      VALUE "Y".                    
001120      05  WS-TABLE-COUNT           PIC 9(4)  COMP VALUE ZERO.             
001130      05  WS-ALERT-COUNT           PIC 9(5)  COMP VALUE ZERO.             
001140      05  WS-CAT-SUB               PIC 9(02) COMP VALUE ZERO.             
001150                                                                          
001160*    RUN-DATE, BROKEN OUT FOR THE REPORT TITLE LINE.                      
001170  01  WS-RUN-DATE-FIELD           PIC 9(8).                               
001180  01  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE-FIELD.                     
001190      05  WS-RD-CCYY              PIC 9(4).                               
001200      05  WS-RD-MM                PIC 9(2).                               
001210      05  WS-RD-DD                PIC 9(2).                               
001220  01  WS-RUN-TIME-FIELD           PIC 9(8).                               
001230  01  WS-RUN-TIME-BROKEN REDEFINES WS-RUN-TIME-FIELD.                     
001240      05  WS-RT-HH                PIC 9(2).                               
001250      05  WS-RT-MM                PIC 9(2).                               
001260      05  WS-RT-SS                PIC 9(2).                               
001270      05  WS-RT-HS                PIC 9(2).                               
001280                                                                          
001290  01  WS-TOTAL-INVENTORY-VALUE    PIC S9(9)V99 VALUE ZERO.                
001300  01  WS-ED-AMOUNT                PIC Z(6)9.99.                           
001310*    WS-TABLE-COUNT/WS-ALERT-COUNT/WS-CAT-QTY-TOTAL ARE BINARY,           
001320*    AND WS-PT-QTY-ON-HAND IS SIGNED - NONE OF THESE CAN GO INTO          
001330*    A STRING DIRECTLY, SO EACH IS MOVED THROUGH HERE FIRST.              
001340  01  WS-ED-QTY                   PIC Z(6)9.                              
001350  01  WS-RPT-PTR                  PIC 9(03) COMP VALUE 1.                 
001360*-----------------------------------------------------------------        
001370  PROCEDURE                   DIVISION.                                   
001380*-----------------------------------------------------------------        
001390* MAIN PROCEDURE                                                          
001400*-----------------------------------------------------------------        
001410  100-STOCK-RPT.                                                          
001420      PERFORM 200-INITIATE-STOCK-RPT.                                     
001430      PERFORM 200-PRINT-PRODUCT-LISTING.                                  
001440      PERFORM 200-PRINT-LOW-STOCK-ALERTS.                                 
001450      PERFORM 200-PRINT-DASHBOARD-TOTALS.                                 
001460      PERFORM 200-TERMINATE-STOCK-RPT.                                    
001470      STOP RUN.                                                           
001480*-----------------------------------------------------------------        
001490* OPEN FILES, LOAD THE PRODUCT TABLE FROM PRODMAST.                       
001500*-----------------------------------------------------------------        
001510  200-INITIATE-STOCK-RPT.                                                 
001520      OPEN    INPUT   PROD-FILE-IN                                        
001530              OUTPUT  RPT-FILE-OUT.                                       
001540      ACCEPT   WS-RUN-DATE-FIELD   FROM DATE YYYYMMDD.                    
001550      ACCEPT   WS-RUN-TIME-FIELD   FROM TIME.                             
001560      PERFORM 300-LOAD-PRODUCT-TABLE                                      
001570              THRU 300-LOAD-PRODUCT-TABLE-EXIT.                           
001580*-----------------------------------------------------------------        
001590* LOAD PRODMAST INTO THE TABLE AND ACCUMULATE THE PER-CATEGORY            
001600* STOCK TOTALS AND THE TOTAL INVENTORY VALUE AS EACH ROW LOADS.           
001610*-----------------------------------------------------------------        
001620  300-LOAD-PRODUCT-TABLE.                                                 
001630      SET WS-PT-IDX TO 1.                                                 
001640      PERFORM 310-READ-PROD-FILE-IN.                                      
001650      PERFORM 310-LOAD-ONE-PRODUCT-ROW UNTIL PROD-EOF.                    
001660  300-LOAD-PRODUCT-TABLE-EXIT.                                            
001670      EXIT.                                                               
001680*-----------------------------------------------------------------        
001690  310-LOAD-ONE-PRODUCT-ROW.                                               
001700      MOVE PI-PRODUCT-ID       TO WS-PT-PRODUCT-ID (WS-PT-IDX).           
001710      MOVE PI-PRODUCT-NAME     TO WS-PT-PRODUCT-NAME (WS-PT-IDX).         
001720      MOVE PI-UNIT-PRICE       TO WS-PT-UNIT-PRICE (WS-PT-IDX).           
001730      MOVE PI-QTY-ON-HAND      TO WS-PT-QTY-ON-HAND (WS-PT-IDX).          
001740      MOVE PI-CATEGORY         TO WS-PT-CATEGORY (WS-PT-IDX).             
001750      MOVE PI-MIN-STOCK-THRESHOLD                                         
001760              TO WS-PT-MIN-STOCK-THRESHOLD (WS-PT-IDX).                   
001770      PERFORM 320-ACCUMULATE-INVENTORY-VALUE.                             
001780      PERFORM 320-ACCUMULATE-CATEGORY-TOTAL.                              
001790      ADD 1 TO WS-TABLE-COUNT.                                            
001800      SET WS-PT-IDX UP BY 1.                                              
001810      PERFORM 310-READ-PROD-FILE-IN.                                      
001820*-----------------------------------------------------------------        
001830  310-READ-PROD-FILE-IN.                                                  
001840      READ PROD-FILE-IN                                                   
001850              AT END      MOVE "Y" TO PROD-EOF-SW                         
001860      END-READ.                                                           
001870*-----------------------------------------------------------------        
001880* TOTAL INVENTORY VALUE = SUM OF PRICE TIMES ON-HAND QUANTITY.            
001890*-----------------------------------------------------------------        
001900  320-ACCUMULATE-INVENTORY-VALUE.                                         
001910      COMPUTE WS-TOTAL-INVENTORY-VALUE =                                  
001920              WS-TOTAL-INVENTORY-VALUE                                    
001930              + WS-PT-UNIT-PRICE (WS-PT-IDX)                              
001940              * WS-PT-QTY-ON-HAND (WS-PT-IDX).                            
001950*-----------------------------------------------------------------        
001960* FIND THIS ROW'S CATEGORY IN THE SHOP CATEGORY TABLE AND ADD             
001970* ITS QUANTITY TO THAT CATEGORY'S RUNNING TOTAL. UNKNOWN/BLANK            
001980* CATEGORIES FALL THROUGH TO GENERAL, THE LAST TABLE ENTRY.               
001990*-----------------------------------------------------------------        
002000  320-ACCUMULATE-CATEGORY-TOTAL.                                          
002010      SET WS-CAT-IDX TO 1.                                                
002020      SEARCH WS-CAT-ENTRY                                                 
002030          AT END                                                          
002040              SET WS-CAT-IDX TO 5                                         
002050          WHEN WS-CAT-NAME (WS-CAT-IDX)                                   
002060                  = WS-PT-CATEGORY (WS-PT-IDX)                            
002070              CONTINUE                                                    
002080      END-SEARCH.                                                         
002090      ADD WS-PT-QTY-ON-HAND (WS-PT-IDX)                                   
002100              TO WS-CAT-QTY-TOTAL (WS-CAT-IDX).                           
002110*-----------------------------------------------------------------        
002120* PRINT ONE LINE PER PRODUCT - ID, NAME, PRICE, STOCK, CATEGORY.          
002130*-----------------------------------------------------------------        
002140  200-PRINT-PRODUCT-LISTING.                                              
002150      PERFORM 300-PRINT-LISTING-TITLE.                                    
002160      SET WS-PT-IDX TO 1.                                                 
002170      PERFORM 310-PRINT-ONE-PRODUCT-LINE                                  
002180              VARYING WS-PT-IDX FROM 1 BY 1                               
002190              UNTIL WS-PT-IDX > WS-TABLE-COUNT.                           
002200*-----------------------------------------------------------------        
002210  300-PRINT-LISTING-TITLE.                                                
002220      MOVE SPACES TO RPT-LINE.                                            
002230      STRING "PRODUCT LISTING - SHREE TRADING CO - "                      
002240              WS-RD-CCYY "-" WS-RD-MM "-" WS-RD-DD                        
002250              DELIMITED BY SIZE INTO RPT-LINE                             
002260      END-STRING.                                                         
002270      WRITE RPT-LINE AFTER ADVANCING PAGE.                                
002280      MOVE SPACES TO RPT-LINE.                                            
002290      STRING "ID          NAME                  PRICE"                    
002300              "        STOCK CATEGORY"                                    
002310              DELIMITED BY SIZE INTO RPT-LINE                             
002320      END-STRING.                                                         
002330      WRITE RPT-LINE AFTER ADVANCING 2 LINES.                             
002340*-----------------------------------------------------------------        
002350  310-PRINT-ONE-PRODUCT-LINE.                                             
002360      MOVE SPACES TO RPT-LINE.                                            
002370      MOVE 1 TO WS-RPT-PTR.                                               
002380      STRING WS-PT-PRODUCT-ID (WS-PT-IDX) " "                             
002390              WS-PT-PRODUCT-NAME (WS-PT-IDX) " RS"                        
002400              DELIMITED BY SIZE INTO RPT-LINE                             
002410              WITH POINTER WS-RPT-PTR                                     
002420      END-STRING.                                                         
002430      MOVE WS-PT-UNIT-PRICE (WS-PT-IDX) TO WS-ED-AMOUNT.                  
002440      MOVE WS-PT-QTY-ON-HAND (WS-PT-IDX) TO WS-ED-QTY.                    
002450      STRING WS-ED-AMOUNT " " WS-ED-QTY                                   
002460              " " WS-PT-CATEGORY (WS-PT-IDX)                              
002470              DELIMITED BY SIZE INTO RPT-LINE                             
002480              WITH POINTER WS-RPT-PTR                                     
002490      END-STRING.                                                         
002500      WRITE RPT-LINE.                                                     
002510*-----------------------------------------------------------------        
002520* SCAN THE TABLE FOR PRODUCTS AT OR BELOW THRESHOLD (INCLUSIVE,           
002530* SAME RULE AS PRODMAINT'S STOCK-CHANGE ALERT TEST).                      
002540*-----------------------------------------------------------------        
002550  200-PRINT-LOW-STOCK-ALERTS.                                             
002560      PERFORM 300-PRINT-ALERT-TITLE.                                      
002570      MOVE ZERO TO WS-ALERT-COUNT.                                        
002580      SET WS-PT-IDX TO 1.                                                 
002590      PERFORM 310-CHECK-ONE-PRODUCT-FOR-ALERT                             
002600              VARYING WS-PT-IDX FROM 1 BY 1                               
002610              UNTIL WS-PT-IDX > WS-TABLE-COUNT.                           
002620      PERFORM 300-PRINT-ALERT-FOOTER.                                     
002630*-----------------------------------------------------------------        
002640  300-PRINT-ALERT-TITLE.                                                  
002650      MOVE SPACES TO RPT-LINE.                                            
002660      STRING "LOW-STOCK ALERT REPORT"                                     
002670              DELIMITED BY SIZE INTO RPT-LINE                             
002680      END-STRING.                                                         
002690      WRITE RPT-LINE AFTER ADVANCING PAGE.                                
002700      MOVE SPACES TO RPT-LINE.                                            
002710      STRING "ID          NAME                  STOCK THRESHOLD"          
002720              DELIMITED BY SIZE INTO RPT-LINE                             
002730      END-STRING.                                                         
002740      WRITE RPT-LINE AFTER ADVANCING 2 LINES.                             
002750*-----------------------------------------------------------------        
002760  310-CHECK-ONE-PRODUCT-FOR-ALERT.                                        
002770      IF WS-PT-QTY-ON-HAND (WS-PT-IDX) NOT GREATER THAN                   
002780               WS-PT-MIN-STOCK-THRESHOLD (WS-PT-IDX)                      
002790          PERFORM 320-PRINT-ALERT-DETAIL                                  
002800          ADD 1 TO WS-ALERT-COUNT                                         
002810      END-IF.                                                             
002820*-----------------------------------------------------------------        
002830  320-PRINT-ALERT-DETAIL.                                                 
002840      MOVE SPACES TO RPT-LINE.                                            
002850      MOVE WS-PT-QTY-ON-HAND (WS-PT-IDX) TO WS-ED-QTY.                    
002860      STRING WS-PT-PRODUCT-ID (WS-PT-IDX) " "                             
002870              WS-PT-PRODUCT-NAME (WS-PT-IDX) " "                          
002880              WS-ED-QTY " "                                               
002890              WS-PT-MIN-STOCK-THRESHOLD (WS-PT-IDX)                       
002900              DELIMITED BY SIZE INTO RPT-LINE                             
002910      END-STRING.                                                         
002920      WRITE RPT-LINE.                                                     
002930*-----------------------------------------------------------------        
002940  300-PRINT-ALERT-FOOTER.                                                 
002950      MOVE SPACES TO RPT-LINE.                                            
002960      IF WS-ALERT-COUNT = ZERO                                            
002970          STRING "ALL PRODUCTS WELL STOCKED"                              
002980                  DELIMITED BY SIZE INTO RPT-LINE                         
002990          END-STRING                                                      
003000      ELSE                                                                
003010          MOVE WS-ALERT-COUNT TO WS-ED-QTY                                
003020          STRING "LOW-STOCK ITEM COUNT = " WS-ED-QTY                      
003030                  DELIMITED BY SIZE INTO RPT-LINE                         
003040          END-STRING                                                      
003050      END-IF.                                                             
003060      WRITE RPT-LINE AFTER ADVANCING 2 LINES.                             
003070*-----------------------------------------------------------------        
003080* DASHBOARD TOTALS - PRODUCT COUNT, INVENTORY VALUE, LOW-STOCK            
003090* COUNT, PER-CATEGORY STOCK QUANTITY TOTALS.                              
003100*-----------------------------------------------------------------        
003110  200-PRINT-DASHBOARD-TOTALS.                                             
003120      MOVE SPACES TO RPT-LINE.                                            
003130      STRING "INVENTORY DASHBOARD TOTALS"                                 
003140              DELIMITED BY SIZE INTO RPT-LINE                             
003150      END-STRING.                                                         
003160      WRITE RPT-LINE AFTER ADVANCING PAGE.                                
003170      MOVE SPACES TO RPT-LINE.                                            
003180      MOVE WS-TABLE-COUNT TO WS-ED-QTY.                                   
003190      STRING "TOTAL PRODUCTS       = " WS-ED-QTY                          
003200              DELIMITED BY SIZE INTO RPT-LINE                             
003210      END-STRING.                                                         
003220      WRITE RPT-LINE AFTER ADVANCING 2 LINES.                             
003230      MOVE SPACES TO RPT-LINE.                                            
003240      MOVE WS-TOTAL-INVENTORY-VALUE TO WS-ED-AMOUNT.                      
003250      STRING "TOTAL INVENTORY VALUE = RS" WS-ED-AMOUNT                    
003260              DELIMITED BY SIZE INTO RPT-LINE                             
003270      END-STRING.                                                         
003280      WRITE RPT-LINE.                                                     
003290      MOVE SPACES TO RPT-LINE.                                            
003300      MOVE WS-ALERT-COUNT TO WS-ED-QTY.                                   
003310      STRING "LOW-STOCK ITEM COUNT  = " WS-ED-QTY                         
003320              DELIMITED BY SIZE INTO RPT-LINE                             
003330      END-STRING.                                                         
003340      WRITE RPT-LINE.                                                     
003350      SET WS-CAT-IDX TO 1.                                                
003360      PERFORM 300-PRINT-ONE-CATEGORY-TOTAL                                
003370              VARYING WS-CAT-IDX FROM 1 BY 1                              
003380              UNTIL WS-CAT-IDX > 5.                                       
003390*-----------------------------------------------------------------        
003400  300-PRINT-ONE-CATEGORY-TOTAL.                                           
003410      MOVE SPACES TO RPT-LINE.                                            
003420      MOVE WS-CAT-QTY-TOTAL (WS-CAT-IDX) TO WS-ED-QTY.                    
003430      STRING "  CATEGORY " WS-CAT-NAME (WS-CAT-IDX)                       
003440              " STOCK TOTAL = " WS-ED-QTY                                 
003450              DELIMITED BY SIZE INTO RPT-LINE                             
003460      END-STRING.                                                         
003470      WRITE RPT-LINE.                                                     
003480*-----------------------------------------------------------------        
003490  200-TERMINATE-STOCK-RPT.                                                
003500      CLOSE   PROD-FILE-IN                                                
003510              RPT-FILE-OUT.                                               
003520      DISPLAY "STOCKRPT - PRODUCTS LISTED : " WS-TABLE-COUNT.             
003530      DISPLAY "STOCKRPT - LOW-STOCK ALERTS: " WS-ALERT-COUNT.             
