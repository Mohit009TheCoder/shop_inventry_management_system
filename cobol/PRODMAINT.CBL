000100*****************************************************************         
000110* THIS PROGRAM APPLIES STOCK-ADJUSTMENT TRANSACTIONS (ADD,                
000120* UPDATE, DELETE, STOCK-CHANGE) AGAINST THE SHOP PRODUCT                  
000130* MASTER AND REWRITES THE MASTER. LOW-STOCK ALERTS ARE RAISED             
000140* WHEN A STOCK-CHANGE DRIVES A PRODUCT TO OR BELOW ITS                    
000150* REORDER THRESHOLD.                                                      
000160*                                                                         
000170* USED FILES                                                              
000180*    - PRODUCT MASTER (IN)          : PRODMAST                            
000190*    - STOCK-ADJUSTMENT TRANSACTIONS: ADJTRAN                             
000200*    - UPDATED PRODUCT MASTER (OUT) : PRODOUT                             
000210*    - LOW-STOCK ALERT LOG          : ALERTLOG                            
000220*****************************************************************         
000230  IDENTIFICATION              DIVISION.                                   
000240*-----------------------------------------------------------------        
000250  PROGRAM-ID.                 PRODMAINT.                                  
000260  AUTHOR.                     R K DESAI.                                  
000270  INSTALLATION.               SHREE TRADING CO - DP DEPT.                 
000280  DATE-WRITTEN.                APRIL 12, 1988.                            
000290  DATE-COMPILED.                                                          
000300  SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.           
000310*****************************************************************         
000320*  CHANGE LOG                                                             
000330*  ------------------------------------------------------------           
000340*  DATE      BY    REQUEST   DESCRIPTION                                  
000350*  --------  ----  --------  --------------------------------             
000360*  04/12/88  RKD   SH-0041   ORIGINAL PROGRAM. BALANCE-LINE               
000370*                            MERGE OF MASTER AGAINST ADJTRAN.             
000380*  09/12/89  RKD   SH-0062   ADDED 'D' DELETE ACTION CODE.                
000390*  06/03/90  SPI   SH-0077   REWORKED MASTER LOOKUP FROM A                
000400*                            BALANCE-LINE MERGE TO A LOAD-TO-             
000410*                            TABLE PLUS BINARY SEARCH, SINCE              
000420*                            ADJTRAN IS NO LONGER GUARANTEED              
000430*                            SORTED BY PRODUCT-ID.                        
000440*  09/30/91  NMP   SH-0118   WIDENED PR-CATEGORY TO X(15),                
000450*                            DEFAULT CATEGORY 'GENERAL' ADDED.            
000460*  11/19/94  SPI   SH-0203   ADDED 'S' STOCK-CHANGE ACTION AND            
000470*                            LOW-STOCK ALERT LOG WRITE-UP.                
000480*  02/14/99  RKD   SH-0266   Y2K REVIEW - WS-RUN-DATE WIDENED             
000490*                            TO CCYYMMDD, ALERTLOG TIMESTAMP              
000500*                            NOW CARRIES 4-DIGIT YEAR.                    
000510*  08/21/01  NMP   SH-0309   REJECT COUNTS SPLIT OUT BY ACTION            
000520*                            CODE ON THE END-OF-JOB DISPLAY.              
000530*  05/02/06  SPI   SH-0351   RAISED PRODUCT TABLE TO 2000                 
000540*                            ENTRIES FOR THE NEW GODOWN LINE.             
000550*****************************************************************         
000560  ENVIRONMENT                 DIVISION.                                   
000570*-----------------------------------------------------------------        
000580  CONFIGURATION               SECTION.                                    
000590  SOURCE-COMPUTER.            IBM-370.                                    
000600  OBJECT-COMPUTER.            IBM-370.                                    
000610  SPECIAL-NAMES.                                                          
000620      C01 IS TOP-OF-FORM.                                                 
000630*-----------------------------------------------------------------        
000640  INPUT-OUTPUT                SECTION.                                    
000650  FILE-CONTROL.                                                           
000660      SELECT  PROD-FILE-IN                                                
000670              ASSIGN TO "PRODMAST"                                        
000680              ORGANIZATION IS LINE SEQUENTIAL.                            
000690                                                                          
000700      SELECT  ADJ-FILE-IN                                                 
000710              ASSIGN TO "ADJTRAN"                                         
000720              ORGANIZATION IS LINE SEQUENTIAL.                            
000730                                                                          
000740      SELECT  PROD-FILE-OUT                                               
000750              ASSIGN TO "PRODOUT"                                         
000760              ORGANIZATION IS LINE SEQUENTIAL.                            
000770                                                                          
000780      SELECT  ALERT-LOG-OUT                                               
000790              ASSIGN TO "ALERTLOG"                                        
000800              ORGANIZATION IS LINE SEQUENTIAL.                            
000810*****************************************************************         
000820  DATA                        DIVISION.                                   
000830*-----------------------------------------------------------------        
000840  FILE                        SECTION.                                    
000850  FD  PROD-FILE-IN                                                        
000860      RECORD CONTAINS 71 CHARACTERS                                       
000870      DATA RECORD IS PROD-RECORD-IN.                                      
000880  COPY "PRODREC.CPY" REPLACING ==PR-== BY ==PI-==.                        
000890                                                                          
000900  FD  ADJ-FILE-IN                                                         
000910      RECORD CONTAINS 69 CHARACTERS                                       
000920      DATA RECORD IS ADJ-RECORD-IN.                                       
000930  COPY "ADJREC.CPY".                                                      
000940                                                                          
000950  FD  PROD-FILE-OUT                                                       
000960      RECORD CONTAINS 71 CHARACTERS                                       
000970      DATA RECORD IS PROD-RECORD-OUT.                                     
000980  COPY "PRODREC.CPY" REPLACING ==PR-== BY ==PO-==.                        
000990                                                                          
001000  FD  ALERT-LOG-OUT                                                       
001010      RECORD CONTAINS 80 CHARACTERS                                       
001020      DATA RECORD IS ALERT-LOG-LINE.                                      
001030  01  ALERT-LOG-LINE             PIC X(80).                               
001040*-----------------------------------------------------------------        
001050  WORKING-STORAGE             SECTION.                                    
001060*-----------------------------------------------------------------        
001070*    IN-MEMORY PRODUCT TABLE, LOADED FROM PRODMAST AND KEPT IN            
001080*    ASCENDING PRODUCT-ID ORDER SO NEW ENTRIES CAN BE BINARY              
001090*    SEARCHED. UNUSED SLOTS CARRY HIGH-VALUES AS A KEY SO THAT            
001100*    SEARCH ALL STOPS CLEANLY AT THE LOADED END OF THE TABLE.             
001110  01  WS-PRODUCT-TABLE-AREA.                                              
001120      05  WS-PRODUCT-TABLE OCCURS 2000 TIMES                              
001130                           ASCENDING KEY IS WS-PT-PRODUCT-ID              
001140                           INDEXED BY WS-PT-IDX WS-INS-IDX.               
001150          10  WS-PT-PRODUCT-ID            PIC X(10).                      
001160          10  WS-PT-PRODUCT-NAME          PIC X(20).                      
001170          10  WS-PT-UNIT-PRICE            PIC S9(7)V99.                   
001180          10  WS-PT-QTY-ON-HAND           PIC S9(5).                      
001190          10  WS-PT-CATEGORY              PIC X(15).                      
001200          10  WS-PT-MIN-STOCK-THRESHOLD   PIC 9(03).                      
001210                                                                          
001220*    SHOP CATEGORY TABLE - SAME FILLER/REDEFINES TRICK USED IN            
001230*    INVENTORY-REPORT FOR THE DAY-OF-WEEK NAMES, REUSED HERE SO           
001240*    ADD/UPDATE CAN VALIDATE AND DEFAULT AJ-CATEGORY.                     
001250  01  WS-CATEGORY-NAMES.                                                  
001260      05  FILLER              PIC X(15) VALUE "Electronics".              
001270      05  FILLER              PIC X(15) VALUE "Stationery".               
001280      05  FILLER              PIC X(15) VALUE "Kitchen".                  
001290      05  FILLER              PIC X(15) VALUE "Clothing".                 
001300      05  FILLER              PIC X(15) VALUE "General".                  
001310  01  WS-CATEGORY-TABLE REDEFINES WS-CATEGORY-NAMES.                      
001320      05  WS-CAT-ENTRY OCCURS 5 TIMES INDEXED BY WS-CAT-IDX.              
001330          10  WS-CAT-NAME             PIC X(15).                          
001340                                                                          
001350*    RUN-DATE/RUN-TIME, BROKEN OUT FOR THE ALERTLOG TIMESTAMP.            
001360  01  WS-RUN-DATE-FIELD           PIC 9(8).                               
001370  01  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE-FIELD.                     
001380      05  WS-RD-CCYY              PIC 9(4).                               
001390      05  WS-RD-MM                PIC 9(2).                               
001400      05  WS-RD-DD                PIC 9(2).                               
001410  01  WS-RUN-TIME-FIELD           PIC 9(8).                               
001420  01  WS-RUN-TIME-BROKEN REDEFINES WS-RUN-TIME-FIELD.                     
001430      05  WS-RT-HH                PIC 9(2).                               
001440      05  WS-RT-MM                PIC 9(2).                               
001450      05  WS-RT-SS                PIC 9(2).                               
001460      05  WS-RT-HS                PIC 9(2).                               
001470                                                                          
001480  01  SWITCHES-AND-COUNTERS.                                              
001490      05  PROD-EOF-SW             PIC X(01) VALUE "N".                    
001500          88  PROD-EOF                      VALUE "Y".                    
001510      05  ADJ-EOF-SW               PIC X(01) VALUE "N".                   
001520          88  ADJ-EOF                       VALUE "Y".                    
001530      05  WS-FOUND-SW              PIC X(01) VALUE "N".                   
001540          88  WS-FOUND                      VALUE "Y".                    
001550      05  WS-TABLE-COUNT           PIC 9(4)  COMP VALUE ZERO.             
001560      05  WS-LOW-STOCK-SW          PIC X(01) VALUE "N".                   
001570          88  WS-LOW-STOCK                   VALUE "Y".                   
001580      05  WS-APPLIED-COUNT         PIC 9(5)  COMP VALUE ZERO.             
001590      05  WS-REJECTED-COUNT        PIC 9(5)  COMP VALUE ZERO.             
001600      05  WS-REJ-ADD-COUNT         PIC 9(5)  COMP VALUE ZERO.             
001610      05  WS-REJ-UPDATE-COUNT      PIC 9(5)  COMP VALUE ZERO.             
001620      05  WS-REJ-DELETE-COUNT      PIC 9(5)  COMP VALUE ZERO.             
001630      05  WS-REJ-STOCK-COUNT       PIC 9(5)  COMP VALUE ZERO.             
001640      05  WS-ALERT-COUNT           PIC 9(5)  COMP VALUE ZERO.             
001650      05  WS-NEW-QTY               PIC S9(6) COMP VALUE ZERO.             
001660                                                                          
001670  01  WS-REJECT-REASON             PIC X(30).                             
001680*    WS-NEW-QTY IS BINARY - MOVED THROUGH HERE BEFORE IT GOES             
001690*    INTO THE ALERT LOG LINE BELOW.                                       
001700  01  WS-ED-QTY                    PIC Z(5)9.                             
001710*****************************************************************         
001720  PROCEDURE                   DIVISION.                                   
001730*-----------------------------------------------------------------        
001740* MAIN PROCEDURE                                                          
001750*-----------------------------------------------------------------        
001760  100-PROD-MAINT.                                                         
001770      PERFORM 200-INITIATE-PROD-MAINT.                                    
001780      PERFORM 200-PROCEED-PROD-MAINT                                      
001790              UNTIL ADJ-EOF.                                              
001800      PERFORM 200-TERMINATE-PROD-MAINT.                                   
001810      STOP RUN.                                                           
001820*-----------------------------------------------------------------        
001830* OPEN FILES, LOAD THE PRODUCT TABLE FROM PRODMAST, READ THE              
001840* FIRST ADJUSTMENT TRANSACTION.                                           
001850*-----------------------------------------------------------------        
001860  200-INITIATE-PROD-MAINT.                                                
001870      PERFORM 300-OPEN-ALL-FILES.                                         
001880      ACCEPT   WS-RUN-DATE-FIELD   FROM DATE YYYYMMDD.                    
001890      ACCEPT   WS-RUN-TIME-FIELD   FROM TIME.                             
001900      PERFORM 300-LOAD-PRODUCT-TABLE                                      
001910              THRU 300-LOAD-PRODUCT-TABLE-EXIT.                           
001920      PERFORM 300-READ-ADJ-FILE-IN                                        
001930              THRU 300-READ-ADJ-FILE-IN-EXIT.                             
001940*-----------------------------------------------------------------        
001950* APPLY ONE ADJUSTMENT TRANSACTION AND READ THE NEXT ONE.                 
001960*-----------------------------------------------------------------        
001970  200-PROCEED-PROD-MAINT.                                                 
001980      EVALUATE TRUE                                                       
001990          WHEN AJ-ACTION-ADD                                              
002000              PERFORM 300-APPLY-ADD                                       
002010          WHEN AJ-ACTION-UPDATE                                           
002020              PERFORM 300-APPLY-UPDATE                                    
002030          WHEN AJ-ACTION-DELETE                                           
002040              PERFORM 300-APPLY-DELETE                                    
002050          WHEN AJ-ACTION-STOCK                                            
002060              PERFORM 300-APPLY-STOCK-CHANGE                              
002070          WHEN OTHER                                                      
002080              MOVE "UNKNOWN ACTION CODE" TO WS-REJECT-REASON              
002090              PERFORM 400-WRITE-REJECT-MESSAGE                            
002100      END-EVALUATE.                                                       
002110      PERFORM 300-READ-ADJ-FILE-IN                                        
002120              THRU 300-READ-ADJ-FILE-IN-EXIT.                             
002130*-----------------------------------------------------------------        
002140* WRITE THE UPDATED TABLE BACK TO PRODOUT, CLOSE FILES, REPORT            
002150* THE APPLIED/REJECTED COUNTS.                                            
002160*-----------------------------------------------------------------        
002170  200-TERMINATE-PROD-MAINT.                                               
002180      PERFORM 300-WRITE-UPDATED-MASTER                                    
002190              THRU 300-WRITE-UPDATED-MASTER-EXIT.                         
002200      PERFORM 300-CLOSE-ALL-FILES.                                        
002210      DISPLAY "PRODMAINT - TRANS APPLIED : " WS-APPLIED-COUNT.            
002220      DISPLAY "PRODMAINT - TRANS REJECTED: " WS-REJECTED-COUNT.           
002230      DISPLAY "PRODMAINT - REJ BY ADD    : " WS-REJ-ADD-COUNT.            
002240      DISPLAY "PRODMAINT - REJ BY UPDATE : " WS-REJ-UPDATE-COUNT.         
002250      DISPLAY "PRODMAINT - REJ BY DELETE : " WS-REJ-DELETE-COUNT.         
002260      DISPLAY "PRODMAINT - REJ BY STOCK  : " WS-REJ-STOCK-COUNT.          
002270      DISPLAY "PRODMAINT - LOW-STOCK ALERTS: " WS-ALERT-COUNT.            
002280*****************************************************************         
002290  300-OPEN-ALL-FILES.                                                     
002300      OPEN    INPUT   PROD-FILE-IN                                        
002310              INPUT   ADJ-FILE-IN                                         
002320              OUTPUT  PROD-FILE-OUT                                       
002330              EXTEND  ALERT-LOG-OUT.                                      
002340*-----------------------------------------------------------------        
002350* LOAD PRODMAST INTO THE TABLE. THE FILE IS ALREADY SORTED BY             
002360* PRODUCT-ID SO THE TABLE COMES UP READY FOR SEARCH ALL.                  
002370*-----------------------------------------------------------------        
002380  300-LOAD-PRODUCT-TABLE.                                                 
002390      MOVE HIGH-VALUES TO WS-PRODUCT-TABLE-AREA.                          
002400      SET WS-PT-IDX TO 1.                                                 
002410      PERFORM 310-READ-PROD-FILE-IN.                                      
002420      PERFORM 310-LOAD-ONE-PRODUCT-ROW UNTIL PROD-EOF.                    
002430  300-LOAD-PRODUCT-TABLE-EXIT.                                            
002440      EXIT.                                                               
002450*-----------------------------------------------------------------        
002460  310-LOAD-ONE-PRODUCT-ROW.                                               
002470      MOVE PI-PRODUCT-ID       TO WS-PT-PRODUCT-ID (WS-PT-IDX).           
002480      MOVE PI-PRODUCT-NAME     TO WS-PT-PRODUCT-NAME (WS-PT-IDX).         
002490      MOVE PI-UNIT-PRICE       TO WS-PT-UNIT-PRICE (WS-PT-IDX).           
002500      MOVE PI-QTY-ON-HAND      TO WS-PT-QTY-ON-HAND (WS-PT-IDX).          
002510      MOVE PI-CATEGORY         TO WS-PT-CATEGORY (WS-PT-IDX).             
002520      MOVE PI-MIN-STOCK-THRESHOLD                                         
002530              TO WS-PT-MIN-STOCK-THRESHOLD (WS-PT-IDX).                   
002540      ADD 1 TO WS-TABLE-COUNT.                                            
002550      SET WS-PT-IDX UP BY 1.                                              
002560      PERFORM 310-READ-PROD-FILE-IN.                                      
002570*-----------------------------------------------------------------        
002580  310-READ-PROD-FILE-IN.                                                  
002590      READ PROD-FILE-IN                                                   
002600              AT END      MOVE "Y" TO PROD-EOF-SW                         
002610      END-READ.                                                           
002620*-----------------------------------------------------------------        
002630  300-READ-ADJ-FILE-IN.                                                   
002640      READ ADJ-FILE-IN                                                    
002650              AT END      MOVE "Y" TO ADJ-EOF-SW                          
002660      END-READ.                                                           
002670  300-READ-ADJ-FILE-IN-EXIT.                                              
002680      EXIT.                                                               
002690*-----------------------------------------------------------------        
002700* A (ADD) - REJECT IF THE PRODUCT-ID ALREADY EXISTS; OTHERWISE            
002710* INSERT IN SORTED POSITION WITH DEFAULT THRESHOLD 10 AND                 
002720* CATEGORY DEFAULTING TO GENERAL WHEN BLANK.                              
002730*-----------------------------------------------------------------        
002740  300-APPLY-ADD.                                                          
002750      PERFORM 400-SEARCH-PRODUCT-TABLE.                                   
002760      IF WS-FOUND                                                         
002770          MOVE "DUPLICATE PRODUCT ID ON ADD" TO WS-REJECT-REASON          
002780          PERFORM 400-WRITE-REJECT-MESSAGE                                
002790      ELSE                                                                
002800          PERFORM 400-INSERT-PRODUCT-ENTRY                                
002810          ADD 1 TO WS-APPLIED-COUNT                                       
002820      END-IF.                                                             
002830*-----------------------------------------------------------------        
002840* U (UPDATE) - REJECT IF NOT FOUND; REPLACE NON-BLANK/NON-ZERO            
002850* SUPPLIED FIELDS ONLY.                                                   
002860*-----------------------------------------------------------------        
002870  300-APPLY-UPDATE.                                                       
002880      PERFORM 400-SEARCH-PRODUCT-TABLE.                                   
002890      IF NOT WS-FOUND                                                     
002900          MOVE "UNKNOWN PRODUCT ID ON UPDATE" TO WS-REJECT-REASON         
002910          PERFORM 400-WRITE-REJECT-MESSAGE                                
002920      ELSE                                                                
002930          IF AJ-NAME NOT = SPACES                                         
002940              MOVE AJ-NAME TO WS-PT-PRODUCT-NAME (WS-PT-IDX)              
002950          END-IF                                                          
002960          IF AJ-PRICE NOT = ZERO                                          
002970              MOVE AJ-PRICE TO WS-PT-UNIT-PRICE (WS-PT-IDX)               
002980          END-IF                                                          
002990          IF AJ-QTY NOT = ZERO                                            
003000              MOVE AJ-QTY TO WS-PT-QTY-ON-HAND (WS-PT-IDX)                
003010          END-IF                                                          
003020          IF AJ-CATEGORY NOT = SPACES                                     
003030              MOVE AJ-CATEGORY TO WS-PT-CATEGORY (WS-PT-IDX)              
003040          END-IF                                                          
003050          ADD 1 TO WS-APPLIED-COUNT                                       
003060      END-IF.                                                             
003070*-----------------------------------------------------------------        
003080* D (DELETE) - REJECT IF NOT FOUND; OTHERWISE CLOSE UP THE GAP            
003090* IN THE TABLE SO IT STAYS DENSE AND SORTED.                              
003100*-----------------------------------------------------------------        
003110  300-APPLY-DELETE.                                                       
003120      PERFORM 400-SEARCH-PRODUCT-TABLE.                                   
003130      IF NOT WS-FOUND                                                     
003140          MOVE "UNKNOWN PRODUCT ID ON DELETE" TO WS-REJECT-REASON         
003150          PERFORM 400-WRITE-REJECT-MESSAGE                                
003160      ELSE                                                                
003170          PERFORM 400-DELETE-PRODUCT-ENTRY                                
003180          ADD 1 TO WS-APPLIED-COUNT                                       
003190      END-IF.                                                             
003200*-----------------------------------------------------------------        
003210* S (STOCK CHANGE) - REJECT IF NOT FOUND OR IF THE DELTA WOULD            
003220* DRIVE ON-HAND QUANTITY NEGATIVE; OTHERWISE STORE THE NEW                
003230* QUANTITY AND RAISE A LOW-STOCK ALERT WHEN DUE.                          
003240*-----------------------------------------------------------------        
003250  300-APPLY-STOCK-CHANGE.                                                 
003260      PERFORM 400-SEARCH-PRODUCT-TABLE.                                   
003270      IF NOT WS-FOUND                                                     
003280          MOVE "UNKNOWN PRODUCT ID-STOCK CHG" TO WS-REJECT-REASON         
003290          PERFORM 400-WRITE-REJECT-MESSAGE                                
003300      ELSE                                                                
003310          COMPUTE WS-NEW-QTY                                              
003320                  = WS-PT-QTY-ON-HAND (WS-PT-IDX) + AJ-QTY                
003330          IF WS-NEW-QTY < 0                                               
003340              MOVE "INSUFFICIENT STOCK" TO WS-REJECT-REASON               
003350              PERFORM 400-WRITE-REJECT-MESSAGE                            
003360          ELSE                                                            
003370              MOVE WS-NEW-QTY TO WS-PT-QTY-ON-HAND (WS-PT-IDX)            
003380              ADD 1 TO WS-APPLIED-COUNT                                   
003390              IF WS-NEW-QTY NOT GREATER THAN                              
003400                       WS-PT-MIN-STOCK-THRESHOLD (WS-PT-IDX)              
003410                  PERFORM 400-WRITE-LOW-STOCK-ALERT                       
003420              END-IF                                                      
003430          END-IF                                                          
003440      END-IF.                                                             
003450*-----------------------------------------------------------------        
003460* REWRITE EVERY LIVE TABLE ENTRY TO PRODOUT, IN KEY ORDER.                
003470*-----------------------------------------------------------------        
003480  300-WRITE-UPDATED-MASTER.                                               
003490      SET WS-PT-IDX TO 1.                                                 
003500      PERFORM 310-WRITE-ONE-PRODUCT-ROW                                   
003510              UNTIL WS-PT-IDX > WS-TABLE-COUNT.                           
003520  300-WRITE-UPDATED-MASTER-EXIT.                                          
003530      EXIT.                                                               
003540*-----------------------------------------------------------------        
003550  310-WRITE-ONE-PRODUCT-ROW.                                              
003560      MOVE WS-PT-PRODUCT-ID (WS-PT-IDX)    TO PO-PRODUCT-ID.              
003570      MOVE WS-PT-PRODUCT-NAME (WS-PT-IDX)  TO PO-PRODUCT-NAME.            
003580      MOVE WS-PT-UNIT-PRICE (WS-PT-IDX)    TO PO-UNIT-PRICE.              
003590      MOVE WS-PT-QTY-ON-HAND (WS-PT-IDX)   TO PO-QTY-ON-HAND.             
003600      MOVE WS-PT-CATEGORY (WS-PT-IDX)      TO PO-CATEGORY.                
003610      MOVE WS-PT-MIN-STOCK-THRESHOLD (WS-PT-IDX)                          
003620              TO PO-MIN-STOCK-THRESHOLD.                                  
003630      WRITE PROD-RECORD-OUT.                                              
003640      SET WS-PT-IDX UP BY 1.                                              
003650*-----------------------------------------------------------------        
003660  300-CLOSE-ALL-FILES.                                                    
003670      CLOSE   PROD-FILE-IN                                                
003680              ADJ-FILE-IN                                                 
003690              PROD-FILE-OUT                                               
003700              ALERT-LOG-OUT.                                              
003710*****************************************************************         
003720* BINARY SEARCH THE LIVE PART OF THE TABLE FOR AJ-PRODUCT-ID.             
003730*-----------------------------------------------------------------        
003740  400-SEARCH-PRODUCT-TABLE.                                               
003750      MOVE "N" TO WS-FOUND-SW.                                            
003760      SEARCH ALL WS-PRODUCT-TABLE                                         
003770          AT END                                                          
003780              CONTINUE                                                    
003790          WHEN WS-PT-PRODUCT-ID (WS-PT-IDX) = AJ-PRODUCT-ID               
003800              MOVE "Y" TO WS-FOUND-SW                                     
003810      END-SEARCH.                                                         
003820*-----------------------------------------------------------------        
003830* FIND THE SORTED INSERTION POINT, SHIFT THE TAIL OF THE TABLE            
003840* DOWN ONE SLOT AND DROP THE NEW PRODUCT IN.                              
003850*-----------------------------------------------------------------        
003860  400-INSERT-PRODUCT-ENTRY.                                               
003870      SET WS-INS-IDX TO 1.                                                
003880      PERFORM 410-SCAN-FOR-INSERT-POINT                                   
003890              UNTIL WS-INS-IDX > WS-TABLE-COUNT                           
003900              OR WS-PT-PRODUCT-ID (WS-INS-IDX) > AJ-PRODUCT-ID.           
003910      SET WS-PT-IDX TO WS-TABLE-COUNT.                                    
003920      PERFORM 410-SHIFT-ROW-DOWN UNTIL WS-PT-IDX < WS-INS-IDX.            
003930      MOVE AJ-PRODUCT-ID      TO WS-PT-PRODUCT-ID (WS-INS-IDX).           
003940      MOVE AJ-NAME            TO WS-PT-PRODUCT-NAME (WS-INS-IDX).         
003950      MOVE AJ-PRICE           TO WS-PT-UNIT-PRICE (WS-INS-IDX).           
003960      MOVE AJ-QTY             TO WS-PT-QTY-ON-HAND (WS-INS-IDX).          
003970      IF AJ-CATEGORY = SPACES                                             
003980          MOVE "General"     TO WS-PT-CATEGORY (WS-INS-IDX)               
003990      ELSE                                                                
004000          MOVE AJ-CATEGORY    TO WS-PT-CATEGORY (WS-INS-IDX)              
004010      END-IF.                                                             
004020      MOVE 10 TO WS-PT-MIN-STOCK-THRESHOLD (WS-INS-IDX).                  
004030      ADD 1 TO WS-TABLE-COUNT.                                            
004040*-----------------------------------------------------------------        
004050  410-SCAN-FOR-INSERT-POINT.                                              
004060      SET WS-INS-IDX UP BY 1.                                             
004070*-----------------------------------------------------------------        
004080  410-SHIFT-ROW-DOWN.                                                     
004090      MOVE WS-PRODUCT-TABLE (WS-PT-IDX)                                   
004100              TO WS-PRODUCT-TABLE (WS-PT-IDX + 1).                        
004110      SET WS-PT-IDX DOWN BY 1.                                            
004120*-----------------------------------------------------------------        
004130* SHIFT THE TAIL OF THE TABLE UP ONE SLOT OVER THE DELETED ROW.           
004140*-----------------------------------------------------------------        
004150  400-DELETE-PRODUCT-ENTRY.                                               
004160      PERFORM 410-SHIFT-ROW-UP UNTIL WS-PT-IDX >= WS-TABLE-COUNT.         
004170      MOVE HIGH-VALUES TO WS-PRODUCT-TABLE (WS-TABLE-COUNT).              
004180      SUBTRACT 1 FROM WS-TABLE-COUNT.                                     
004190*-----------------------------------------------------------------        
004200  410-SHIFT-ROW-UP.                                                       
004210      MOVE WS-PRODUCT-TABLE (WS-PT-IDX + 1)                               
004220              TO WS-PRODUCT-TABLE (WS-PT-IDX).                            
004230      SET WS-PT-IDX UP BY 1.                                              
004240*-----------------------------------------------------------------        
004250* WRITE A TIMESTAMPED ALERT BLOCK TO THE ALERT LOG.                       
004260*-----------------------------------------------------------------        
004270  400-WRITE-LOW-STOCK-ALERT.                                              
004280      MOVE SPACES TO ALERT-LOG-LINE.                                      
004290      STRING "LOW STOCK " WS-RD-CCYY "-" WS-RD-MM "-" WS-RD-DD            
004300              " " WS-RT-HH ":" WS-RT-MM ":" WS-RT-SS                      
004310              " PRODUCT " AJ-PRODUCT-ID                                   
004320              DELIMITED BY SIZE INTO ALERT-LOG-LINE                       
004330      END-STRING.                                                         
004340      WRITE ALERT-LOG-LINE.                                               
004350      MOVE SPACES TO ALERT-LOG-LINE.                                      
004360      MOVE WS-NEW-QTY TO WS-ED-QTY.                                       
004370      STRING "  NAME=" WS-PT-PRODUCT-NAME (WS-PT-IDX)                     
004380              " STOCK=" WS-ED-QTY                                         
004390              " THRESHOLD=" WS-PT-MIN-STOCK-THRESHOLD (WS-PT-IDX)         
004400              " RESTOCK THIS ITEM"                                        
004410              DELIMITED BY SIZE INTO ALERT-LOG-LINE                       
004420      END-STRING.                                                         
004430      WRITE ALERT-LOG-LINE.                                               
004440      ADD 1 TO WS-ALERT-COUNT.                                            
004450*-----------------------------------------------------------------        
004460  400-WRITE-REJECT-MESSAGE.                                               
004470      DISPLAY "PRODMAINT REJECT - " AJ-ACTION " " AJ-PRODUCT-ID           
004480              " - " WS-REJECT-REASON.                                     
004490      ADD 1 TO WS-REJECTED-COUNT.                                         
004500      EVALUATE TRUE                                                       
004510          WHEN AJ-ACTION-ADD                                              
004520              ADD 1 TO WS-REJ-ADD-COUNT                                   
004530          WHEN AJ-ACTION-UPDATE                                           
004540              ADD 1 TO WS-REJ-UPDATE-COUNT                                
004550          WHEN AJ-ACTION-DELETE                                           
004560              ADD 1 TO WS-REJ-DELETE-COUNT                                
004570          WHEN AJ-ACTION-STOCK                                            
004580              ADD 1 TO WS-REJ-STOCK-COUNT                                 
004590      END-EVALUATE.                                                       
