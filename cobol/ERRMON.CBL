000100*****************************************************************         
000110* THIS PROGRAM IS THE SHOP'S DATA VALIDATION / ERROR MONITOR. IT          
000120* SCANS THE UPDATED PRODUCT MASTER AND THE SALES HISTORY FILE             
000130* FOR INTEGRITY PROBLEMS AND PRINTS ONE LINE PER PROBLEM FOUND,           
000140* PLUS A FINAL ERROR/WARNING COUNT. NEITHER FILE IS REWRITTEN -           
000150* THIS IS A READ-ONLY AUDIT PASS, RUN AFTER PRODMAINT AND                 
000160* BILLING HAVE FINISHED FOR THE DAY.                                      
000170*                                                                         
000180* USED FILES                                                              
000190*    - UPDATED PRODUCT MASTER (IN)  : PRODOUT                             
000200*    - SALES HISTORY (IN)           : SALESOUT                            
000210*    - PRINTED REPORTS              : RPTFILE                             
000220*****************************************************************         
000230  IDENTIFICATION              DIVISION.                                   
000240*-----------------------------------------------------------------        
000250  PROGRAM-ID.                 ERRMON.                                     
000260  AUTHOR.                     R K DESAI.                                  
000270  INSTALLATION.               SHREE TRADING CO - DP DEPT.                 
000280  DATE-WRITTEN.               NOVEMBER 20, 1995.                          
000290  DATE-COMPILED.                                                          
000300  SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.           
000310*****************************************************************         
000320*  CHANGE LOG                                                             
000330*  ------------------------------------------------------------           
000340*  DATE      BY    REQUEST   DESCRIPTION                                  
000350*  --------  ----  --------  --------------------------------             
000360*  11/20/95  RKD   SH-0225   ORIGINAL PROGRAM, WRITTEN TO CATCH           
000370*                            BAD DATA IN PRODOUT AND SALESOUT             
000380*                            BEFORE IT REACHES THE MASTER FILES.          
000390*  02/14/99  RKD   SH-0266   Y2K REVIEW - RUN-DATE FIELD ALREADY          
000400*                            CARRIED A 4-DIGIT YEAR, NO CHANGE            
000410*                            MADE.                                        
000420*  08/21/01  NMP   SH-0309   ADDED THE SALESOUT ITEM-COUNT AND            
000430*                            PAYMENT-SHORTFALL CHECKS.                    
000440*  05/02/06  SPI   SH-0351   CATEGORY WARNING NOW CHECKED AGAINST         
000450*                            THE SAME FIVE-CATEGORY TABLE USED IN         
000460*                            PRODMAINT AND STOCKRPT.                      
000470*****************************************************************         
000480  ENVIRONMENT                 DIVISION.                                   
000490*-----------------------------------------------------------------        
000500  CONFIGURATION               SECTION.                                    
000510  SOURCE-COMPUTER.            IBM-370.                                    
000520  OBJECT-COMPUTER.            IBM-370.                                    
000530  SPECIAL-NAMES.                                                          
000540      C01 IS TOP-OF-FORM.                                                 
000550*-----------------------------------------------------------------        
000560  INPUT-OUTPUT                SECTION.                                    
000570  FILE-CONTROL.                                                           
000580      SELECT  PROD-FILE-IN                                                
000590              ASSIGN TO "PRODOUT"                                         
000600              ORGANIZATION IS LINE SEQUENTIAL.                            
000610                                                                          
000620      SELECT  SALE-FILE-IN                                                
000630              ASSIGN TO "SALESOUT"                                        
000640              ORGANIZATION IS LINE SEQUENTIAL.                            
000650                                                                          
000660      SELECT  RPT-FILE-OUT                                                
000670              ASSIGN TO "RPTFILE"                                         
000680              ORGANIZATION IS LINE SEQUENTIAL.                            
000690*****************************************************************         
000700  DATA                        DIVISION.                                   
000710*-----------------------------------------------------------------        
000720  FILE                        SECTION.                                    
000730  FD  PROD-FILE-IN                                                        
000740      RECORD CONTAINS 71 CHARACTERS                                       
000750      DATA RECORD IS PROD-RECORD-IN.                                      
000760  COPY "PRODREC.CPY" REPLACING ==PR-== BY ==PI-==.                        
000770                                                                          
000780  FD  SALE-FILE-IN                                                        
000790      RECORD CONTAINS 1200 CHARACTERS                                     
000800      DATA RECORD IS SL-SALES-RECORD.                                     
000810  COPY "SALEREC.CPY".                                                     
000820                                                                          
000830  FD  RPT-FILE-OUT                                                        
000840      RECORD CONTAINS 80 CHARACTERS                                       
000850      DATA RECORD IS RPT-LINE.                                            
000860  01  RPT-LINE                    PIC X(80).                              
000870*-----------------------------------------------------------------        
000880  WORKING-STORAGE             SECTION.                                    
000890*-----------------------------------------------------------------        
000900*    SHOP CATEGORY TABLE - SAME FILLER/REDEFINES TRICK USED IN            
000910*    PRODMAINT AND STOCKRPT, REUSED HERE TO CHECK THE CATEGORY            
000920*    WARNING RULE.                                                        
000930  01  WS-CATEGORY-NAMES.                                                  
000940      05  FILLER              PIC X(15) VALUE "Electronics".              
000950      05  FILLER              PIC X(15) VALUE "Stationery".               
000960      05  FILLER              PIC X(15) VALUE "Kitchen".                  
000970      05  FILLER              PIC X(15) VALUE "Clothing".                 
000980      05  FILLER              PIC X(15) VALUE "General".                  
000990  01  WS-CATEGORY-TABLE REDEFINES WS-CATEGORY-NAMES.                      
001000      05  WS-CAT-ENTRY OCCURS 5 TIMES INDEXED BY WS-CAT-IDX.              
001010          10  WS-CAT-NAME             PIC X(15).                          
001020                                                                          
001030*    RUN-DATE, BROKEN OUT FOR THE REPORT TITLE LINE.                      
001040  01  WS-RUN-DATE-FIELD           PIC 9(8).                               
001050  01  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE-FIELD.                     
001060      05  WS-RD-CCYY              PIC 9(4).                               
001070      05  WS-RD-MM                PIC 9(2).                               
001080      05  WS-RD-DD                PIC 9(2).                               
001090                                                                          
001100  01  SWITCHES-AND-COUNTERS.                                              
001110      05  PROD-EOF-SW             PIC X(01) VALUE "N".                    
001120          88  PROD-EOF                      VALUE "Y".                    
001130      05  SALE-EOF-SW              PIC X(01) VALUE "N".                   
001140          88  SALE-EOF                       VALUE "Y".                   
001150      05  WS-CAT-FOUND-SW          PIC X(01) VALUE "N".                   
001160          88  WS-CAT-FOUND                  VALUE "Y".                    
001170      05  WS-ERROR-COUNT           PIC 9(5)  COMP VALUE ZERO.             
001180      05  WS-WARNING-COUNT         PIC 9(5)  COMP VALUE ZERO.             
001190                                                                          
001200  01  WS-ERR-SEVERITY             PIC X(07).                              
001210  01  WS-ERR-KEY                  PIC X(20).                              
001220*    THE ERROR/WARNING LINE KEY IS PRINTED AS ONE 20-BYTE FIELD,          
001230*    BUT A PRODUCT ID IS ONLY 10 BYTES - THIS VIEW LETS 310-CHECK         
001240*    -ONE-PRODUCT-RECORD MOVE THE SHORT KEY IN WITHOUT A SEPARATE         
001250*    JUSTIFY STEP.                                                        
001260  01  WS-ERR-KEY-BROKEN REDEFINES WS-ERR-KEY.                             
001270      05  WS-ERR-KEY-SHORT         PIC X(10).                             
001280      05  FILLER                   PIC X(10).                             
001290  01  WS-ERR-DESC                 PIC X(30).                              
001300*    WS-ERROR-COUNT/WS-WARNING-COUNT ARE BINARY - A COMP ITEM             
001310*    CANNOT BE STRUNG DIRECTLY INTO A PRINT LINE, SO THE FOOTER           
001320*    COUNT IS MOVED THROUGH THIS ZERO-SUPPRESSED DISPLAY FIELD            
001330*    FIRST.                                                               
001340  01  WS-ED-COUNT                  PIC ZZZZ9.                             
001350*-----------------------------------------------------------------        
001360  PROCEDURE                   DIVISION.                                   
001370*-----------------------------------------------------------------        
001380* MAIN PROCEDURE                                                          
001390*-----------------------------------------------------------------        
001400  100-ERR-MON.                                                            
001410      PERFORM 200-INITIATE-ERR-MON.                                       
001420      PERFORM 200-VALIDATE-PRODUCT-RECORDS.                               
001430      PERFORM 200-VALIDATE-SALES-RECORDS.                                 
001440      PERFORM 200-PRINT-VALIDATION-FOOTER.                                
001450      PERFORM 200-TERMINATE-ERR-MON.                                      
001460      STOP RUN.                                                           
001470*-----------------------------------------------------------------        
001480  200-INITIATE-ERR-MON.                                                   
001490      OPEN    INPUT   PROD-FILE-IN                                        
001500              INPUT   SALE-FILE-IN                                        
001510              OUTPUT  RPT-FILE-OUT.                                       
001520      ACCEPT   WS-RUN-DATE-FIELD   FROM DATE YYYYMMDD.                    
001530      MOVE SPACES TO RPT-LINE.                                            
001540      STRING "VALIDATION REPORT - " WS-RD-CCYY "-" WS-RD-MM               
001550              "-" WS-RD-DD                                                
001560              DELIMITED BY SIZE INTO RPT-LINE                             
001570      END-STRING.                                                         
001580      WRITE RPT-LINE AFTER ADVANCING PAGE.                                
001590*-----------------------------------------------------------------        
001600* SCAN PRODOUT FOR THE FIVE PRODUCT-LEVEL VALIDATION RULES.               
001610*-----------------------------------------------------------------        
001620  200-VALIDATE-PRODUCT-RECORDS.                                           
001630      PERFORM 300-READ-PROD-FILE-IN.                                      
001640      PERFORM 310-CHECK-ONE-PRODUCT-RECORD UNTIL PROD-EOF.                
001650*-----------------------------------------------------------------        
001660  300-READ-PROD-FILE-IN.                                                  
001670      READ PROD-FILE-IN                                                   
001680              AT END      MOVE "Y" TO PROD-EOF-SW                         
001690      END-READ.                                                           
001700*-----------------------------------------------------------------        
001710  310-CHECK-ONE-PRODUCT-RECORD.                                           
001720      IF PI-UNIT-PRICE < ZERO                                             
001730          MOVE "NEGATIVE PRICE" TO WS-ERR-DESC                            
001740          PERFORM 400-PRINT-PRODUCT-ERROR-LINE                            
001750      END-IF.                                                             
001760      IF PI-QTY-ON-HAND < ZERO                                            
001770          MOVE "NEGATIVE QUANTITY" TO WS-ERR-DESC                         
001780          PERFORM 400-PRINT-PRODUCT-ERROR-LINE                            
001790      END-IF.                                                             
001800      IF PI-PRODUCT-NAME = SPACES                                         
001810          MOVE "BLANK PRODUCT NAME" TO WS-ERR-DESC                        
001820          PERFORM 400-PRINT-PRODUCT-ERROR-LINE                            
001830      END-IF.                                                             
001840      IF PI-PRODUCT-ID = SPACES                                           
001850          MOVE "BLANK PRODUCT ID" TO WS-ERR-DESC                          
001860          PERFORM 400-PRINT-PRODUCT-ERROR-LINE                            
001870      END-IF.                                                             
001880      PERFORM 320-CHECK-PRODUCT-CATEGORY.                                 
001890      PERFORM 300-READ-PROD-FILE-IN.                                      
001900*-----------------------------------------------------------------        
001910* CATEGORY NOT IN THE SHOP'S ALLOWED SET IS A WARNING, NOT AN             
001920* ERROR - THE RECORD IS STILL USABLE, JUST WORTH A LOOK.                  
001930*-----------------------------------------------------------------        
001940  320-CHECK-PRODUCT-CATEGORY.                                             
001950      MOVE "N" TO WS-CAT-FOUND-SW.                                        
001960      SET WS-CAT-IDX TO 1.                                                
001970      SEARCH WS-CAT-ENTRY                                                 
001980          AT END                                                          
001990              CONTINUE                                                    
002000          WHEN WS-CAT-NAME (WS-CAT-IDX) = PI-CATEGORY                     
002010              MOVE "Y" TO WS-CAT-FOUND-SW                                 
002020      END-SEARCH.                                                         
002030      IF NOT WS-CAT-FOUND                                                 
002040          MOVE "CATEGORY NOT IN ALLOWED SET" TO WS-ERR-DESC               
002050          MOVE "WARNING" TO WS-ERR-SEVERITY                               
002060          MOVE PI-PRODUCT-ID TO WS-ERR-KEY-SHORT                          
002070          PERFORM 400-PRINT-ERROR-LINE                                    
002080      END-IF.                                                             
002090*-----------------------------------------------------------------        
002100  400-PRINT-PRODUCT-ERROR-LINE.                                           
002110      MOVE "ERROR"       TO WS-ERR-SEVERITY.                              
002120      MOVE PI-PRODUCT-ID TO WS-ERR-KEY-SHORT.                             
002130      PERFORM 400-PRINT-ERROR-LINE.                                       
002140*-----------------------------------------------------------------        
002150* SCAN SALESOUT FOR THE FOUR TRANSACTION-LEVEL VALIDATION RULES.          
002160*-----------------------------------------------------------------        
002170  200-VALIDATE-SALES-RECORDS.                                             
002180      PERFORM 300-READ-SALE-FILE-IN.                                      
002190      PERFORM 310-CHECK-ONE-SALES-RECORD UNTIL SALE-EOF.                  
002200*-----------------------------------------------------------------        
002210  300-READ-SALE-FILE-IN.                                                  
002220      READ SALE-FILE-IN                                                   
002230              AT END      MOVE "Y" TO SALE-EOF-SW                         
002240      END-READ.                                                           
002250*-----------------------------------------------------------------        
002260  310-CHECK-ONE-SALES-RECORD.                                             
002270      IF SL-TOTAL-AMOUNT < ZERO                                           
002280          MOVE "NEGATIVE TRANSACTION TOTAL" TO WS-ERR-DESC                
002290          PERFORM 400-PRINT-SALES-ERROR-LINE                              
002300      END-IF.                                                             
002310      IF SL-PAYMENT-AMOUNT < SL-TOTAL-AMOUNT                              
002320          MOVE "PAYMENT LESS THAN TOTAL" TO WS-ERR-DESC                   
002330          PERFORM 400-PRINT-SALES-ERROR-LINE                              
002340      END-IF.                                                             
002350      IF SL-CUSTOMER-NAME = SPACES                                        
002360          MOVE "BLANK CUSTOMER NAME" TO WS-ERR-DESC                       
002370          PERFORM 400-PRINT-SALES-ERROR-LINE                              
002380      END-IF.                                                             
002390      IF SL-ITEM-COUNT = ZERO                                             
002400          MOVE "ZERO LINE ITEMS" TO WS-ERR-DESC                           
002410          PERFORM 400-PRINT-SALES-ERROR-LINE                              
002420      END-IF.                                                             
002430      PERFORM 300-READ-SALE-FILE-IN.                                      
002440*-----------------------------------------------------------------        
002450  400-PRINT-SALES-ERROR-LINE.                                             
002460      MOVE "ERROR"           TO WS-ERR-SEVERITY.                          
002470      MOVE SL-TRANSACTION-ID TO WS-ERR-KEY.                               
002480      PERFORM 400-PRINT-ERROR-LINE.                                       
002490*-----------------------------------------------------------------        
002500* COMMON LINE PRINT/COUNT ROUTINE - SEVERITY, KEY AND DESC ARE            
002510* SET BY THE CALLER BEFORE THIS IS PERFORMED.                             
002520*-----------------------------------------------------------------        
002530  400-PRINT-ERROR-LINE.                                                   
002540      MOVE SPACES TO RPT-LINE.                                            
002550      STRING WS-ERR-SEVERITY " " WS-ERR-KEY " - " WS-ERR-DESC             
002560              DELIMITED BY SIZE INTO RPT-LINE                             
002570      END-STRING.                                                         
002580      WRITE RPT-LINE.                                                     
002590      IF WS-ERR-SEVERITY = "WARNING"                                      
002600          ADD 1 TO WS-WARNING-COUNT                                       
002610      ELSE                                                                
002620          ADD 1 TO WS-ERROR-COUNT                                         
002630      END-IF.                                                             
002640*-----------------------------------------------------------------        
002650  200-PRINT-VALIDATION-FOOTER.                                            
002660      MOVE SPACES TO RPT-LINE.                                            
002670      IF WS-ERROR-COUNT = ZERO                                            
002680          STRING "NO ERRORS DETECTED"                                     
002690                  DELIMITED BY SIZE INTO RPT-LINE                         
002700          END-STRING                                                      
002710      ELSE                                                                
002720          MOVE WS-ERROR-COUNT TO WS-ED-COUNT                              
002730          STRING "TOTAL ERROR COUNT = " WS-ED-COUNT                       
002740                  DELIMITED BY SIZE INTO RPT-LINE                         
002750          END-STRING                                                      
002760      END-IF.                                                             
002770      WRITE RPT-LINE AFTER ADVANCING 2 LINES.                             
002780      MOVE SPACES TO RPT-LINE.                                            
002790      MOVE WS-WARNING-COUNT TO WS-ED-COUNT.                               
002800      STRING "TOTAL WARNING COUNT = " WS-ED-COUNT                         
002810              DELIMITED BY SIZE INTO RPT-LINE                             
002820      END-STRING.                                                         
002830      WRITE RPT-LINE.                                                     
002840*-----------------------------------------------------------------        
002850  200-TERMINATE-ERR-MON.                                                  
002860      CLOSE   PROD-FILE-IN                                                
002870              SALE-FILE-IN                                                
002880              RPT-FILE-OUT.                                               
002890      DISPLAY "ERRMON - TOTAL ERRORS  : " WS-ERROR-COUNT.                 
002900      DISPLAY "ERRMON - TOTAL WARNINGS: " WS-WARNING-COUNT.               
