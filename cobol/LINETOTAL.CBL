000100*****************************************************************         
000110* SUB-PROGRAM CALLED BY BILLING TO PRICE ONE CART LINE ITEM.              
000120* RETURNS UNIT-PRICE TIMES QUANTITY ROUNDED HALF-UP TO THE                
000130* NEAREST PAISA. ROUNDING IS DONE BY TABLE LOOKUP RATHER THAN             
000140* THE COMPILER'S ROUNDED CLAUSE - SEE CHANGE LOG 05/10/94.                
000150*****************************************************************         
000160  IDENTIFICATION              DIVISION.                                   
000170*-----------------------------------------------------------------        
000180  PROGRAM-ID.                 LINETOTAL.                                  
000190  AUTHOR.                     S P IYER.                                   
000200  INSTALLATION.               SHREE TRADING CO - DP DEPT.                 
000210  DATE-WRITTEN.               MARCH 22, 1993.                             
000220  DATE-COMPILED.                                                          
000230  SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.           
000240*****************************************************************         
000250*  CHANGE LOG                                                             
000260*  ------------------------------------------------------------           
000270*  DATE      BY    REQUEST   DESCRIPTION                                  
000280*  --------  ----  --------  --------------------------------             
000290*  03/22/93  SPI   SH-0177   ORIGINAL SUB-PROGRAM, CALLED FROM            
000300*                            THE COUNTER BILLING PROGRAM.                 
000310*  05/10/94  SPI   SH-0189   ADDED MANUAL ROUND-HALF-UP TABLE -           
000320*                            OLD COMPILER'S ROUNDED CLAUSE WAS            
000330*                            TRUNCATING ON A FEW RS 0.005 CASES.          
000340*  11/02/95  NMP   SH-0211   BAD-PRICE/BAD-QTY STATUS CODES               
000350*                            ADDED FOR NEGATIVE INPUT VALUES.             
000360*  02/14/99  RKD   SH-0266   Y2K REVIEW - NO DATE FIELDS HELD             
000370*                            ON THIS SUB-PROGRAM, NO CHANGE MADE.         
000380*  08/21/01  NMP   SH-0309   WIDENED LK-LINE-TOTAL TO S9(9)V99            
000390*                            FOR FESTIVAL-SEASON BULK CARTS.              
000400*****************************************************************         
000410  ENVIRONMENT                 DIVISION.                                   
000420*-----------------------------------------------------------------        
000430  CONFIGURATION               SECTION.                                    
000440  SOURCE-COMPUTER.            IBM-370.                                    
000450  OBJECT-COMPUTER.            IBM-370.                                    
000460  SPECIAL-NAMES.                                                          
000470      C01 IS TOP-OF-FORM.                                                 
000480*****************************************************************         
000490  DATA                        DIVISION.                                   
000500*-----------------------------------------------------------------        
000510  WORKING-STORAGE             SECTION.                                    
000520*-----------------------------------------------------------------        
000530*    ROUND-HALF-UP TABLE - SAME FILLER/REDEFINES TRICK USED IN            
000540*    PRODMAINT FOR THE SHOP CATEGORY NAMES. FLAG IS 'Y' WHEN THE          
000550*    THIRD-DECIMAL DIGIT (SUBSCRIPT = DIGIT + 1) ROUNDS THE               
000560*    SECOND-DECIMAL DIGIT UP.                                             
000570  01  WS-ROUND-DIGIT-NAMES.                                               
000580      05  FILLER              PIC X(10) VALUE "NNNNNYYYYY".               
000590  01  WS-ROUND-DIGIT-TABLE REDEFINES WS-ROUND-DIGIT-NAMES.                
000600      05  WS-RD-FLAG  OCCURS 10 TIMES                                     
000610                       PIC X(01) INDEXED BY WS-RD-IDX.                    
000620                                                                          
000630  01  WS-RAW-VALUE-AREA.                                                  
000640      05  WS-RV-RAW               PIC S9(9)V999 VALUE ZERO.               
000650      05  FILLER                  PIC X(01).                              
000660  01  WS-RAW-VALUE-BROKEN REDEFINES WS-RAW-VALUE-AREA.                    
000670      05  WS-RV-WHOLE             PIC S9(9)V99.                           
000680      05  WS-RV-ROUND-DIGIT       PIC 9(01).                              
000690      05  FILLER                  PIC X(01).                              
000700                                                                          
000710  77  WS-PAISA-STEP               PIC S9(7)V99 COMP VALUE 0.01.           
000720*-----------------------------------------------------------------        
000730  LINKAGE                     SECTION.                                    
000740*-----------------------------------------------------------------        
000750  01  LK-LINE-TOTAL-PARMS.                                                
000760      05  LK-UNIT-PRICE           PIC S9(7)V99.                           
000770      05  LK-PRICE-BYTES REDEFINES LK-UNIT-PRICE                          
000780                                  PIC X(09).                              
000790      05  LK-QUANTITY             PIC 9(05).                              
000800      05  LK-LINE-TOTAL           PIC S9(9)V99.                           
000810      05  LK-STATUS-CODE          PIC X(01).                              
000820          88  LK-STATUS-OK                 VALUE "0".                     
000830          88  LK-STATUS-BAD-PRICE          VALUE "1".                     
000840          88  LK-STATUS-BAD-QTY            VALUE "2".                     
000850      05  FILLER                  PIC X(05).                              
000860*****************************************************************         
000870  PROCEDURE        DIVISION    USING LK-LINE-TOTAL-PARMS.                 
000880*-----------------------------------------------------------------        
000890* MAIN PROCEDURE                                                          
000900*-----------------------------------------------------------------        
000910  100-LINE-TOTAL.                                                         
000920      MOVE "0" TO LK-STATUS-CODE.                                         
000930      MOVE ZERO TO LK-LINE-TOTAL.                                         
000940      IF LK-UNIT-PRICE < ZERO                                             
000950          MOVE "1" TO LK-STATUS-CODE                                      
000960      ELSE                                                                
000970          IF LK-QUANTITY = ZERO                                           
000980              MOVE "2" TO LK-STATUS-CODE                                  
000990          ELSE                                                            
001000              PERFORM 200-COMPUTE-AND-ROUND                               
001010          END-IF                                                          
001020      END-IF.                                                             
001030      EXIT    PROGRAM.                                                    
001040*-----------------------------------------------------------------        
001050* COMPUTE TO THREE DECIMALS, THEN ROUND HALF-UP BY TABLE LOOKUP.          
001060*-----------------------------------------------------------------        
001070  200-COMPUTE-AND-ROUND.                                                  
001080      COMPUTE WS-RV-RAW = LK-UNIT-PRICE * LK-QUANTITY.                    
001090      SET WS-RD-IDX TO WS-RV-ROUND-DIGIT.                                 
001100      SET WS-RD-IDX UP BY 1.                                              
001110      MOVE WS-RV-WHOLE TO LK-LINE-TOTAL.                                  
001120      IF WS-RD-FLAG (WS-RD-IDX) = "Y"                                     
001130          ADD WS-PAISA-STEP TO LK-LINE-TOTAL                              
001140      END-IF.                                                             
