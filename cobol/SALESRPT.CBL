000100*****************************************************************         
000110* THIS PROGRAM PRINTS THE DAILY SALES TRANSACTION REGISTER AND            
000120* THE SALES SUMMARY FROM THE SALES HISTORY FILE. IT IS A                  
000130* READ-ONLY REPORT RUN, ONE PASS THROUGH SALESOUT - NO TABLE              
000140* LOAD IS NEEDED SINCE EACH TRANSACTION IS PRINTED AS IT IS READ.         
000150*                                                                         
000160* USED FILES                                                              
000170*    - SALES HISTORY (IN)           : SALESOUT                            
000180*    - PRINTED REPORTS              : RPTFILE                             
000190*****************************************************************         
000200  IDENTIFICATION              DIVISION.                                   
000210*-----------------------------------------------------------------        
000220  PROGRAM-ID.                 SALESRPT.                                   
000230  AUTHOR.                     N M PATEL.                                  
000240  INSTALLATION.               SHREE TRADING CO - DP DEPT.                 
000250  DATE-WRITTEN.               APRIL 10, 1995.                             
000260  DATE-COMPILED.                                                          
000270  SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.           
000280*****************************************************************         
000290*  CHANGE LOG                                                             
000300*  ------------------------------------------------------------           
000310*  DATE      BY    REQUEST   DESCRIPTION                                  
000320*  --------  ----  --------  --------------------------------             
000330*  04/10/95  NMP   SH-0218   ORIGINAL PROGRAM, WRITTEN SO THE             
000340*                            OWNER COULD SEE DAILY SALES WITHOUT          
000350*                            WAITING FOR THE MONTH-END BOOKS.             
000360*  11/19/95  SPI   SH-0211   ADDED THE AVERAGE TRANSACTION LINE           
000370*                            TO THE SUMMARY.                              
000380*  02/14/99  RKD   SH-0266   Y2K REVIEW - RUN-DATE FIELD ALREADY          
000390*                            CCYYMMDD, NO CHANGE MADE.                    
000400*  05/02/06  SPI   SH-0351   AVERAGE TRANSACTION LINE NOW                 
000410*                            SUPPRESSED WHEN NO TRANSACTIONS WERE         
000420*                            READ, TO AVOID A DIVIDE-BY-ZERO.             
000430*****************************************************************         
000440  ENVIRONMENT                 DIVISION.                                   
000450*-----------------------------------------------------------------        
000460  CONFIGURATION               SECTION.                                    
000470  SOURCE-COMPUTER.            IBM-370.                                    
000480  OBJECT-COMPUTER.            IBM-370.                                    
000490  SPECIAL-NAMES.                                                          
000500      C01 IS TOP-OF-FORM.                                                 
000510*-----------------------------------------------------------------        
000520  INPUT-OUTPUT                SECTION.                                    
000530  FILE-CONTROL.                                                           
000540      SELECT  SALE-FILE-IN                                                
000550              ASSIGN TO "SALESOUT"                                        
000560              ORGANIZATION IS LINE SEQUENTIAL.                            
000570                                                                          
000580      SELECT  RPT-FILE-OUT                                                
000590              ASSIGN TO "RPTFILE"                                         
000600              ORGANIZATION IS LINE SEQUENTIAL.                            
000610*****************************************************************         
000620  DATA                        DIVISION.                                   
000630*-----------------------------------------------------------------        
000640  FILE                        SECTION.                                    
000650  FD  SALE-FILE-IN                                                        
000660      RECORD CONTAINS 1200 CHARACTERS                                     
000670      DATA RECORD IS SL-SALES-RECORD.                                     
000680  COPY "SALEREC.CPY".                                                     
000690                                                                          
000700  FD  RPT-FILE-OUT                                                        
000710      RECORD CONTAINS 80 CHARACTERS                                       
000720      DATA RECORD IS RPT-LINE.                                            
000730  01  RPT-LINE                    PIC X(80).                              
000740*-----------------------------------------------------------------        
000750  WORKING-STORAGE             SECTION.                                    
000760*-----------------------------------------------------------------        
000770*    RUN-DATE, BROKEN OUT FOR THE REPORT TITLE LINE.                      
000780  01  WS-RUN-DATE-FIELD           PIC 9(8).                               
000790  01  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE-FIELD.                     
000800      05  WS-RD-CCYY              PIC 9(4).                               
000810      05  WS-RD-MM                PIC 9(2).                               
000820      05  WS-RD-DD                PIC 9(2).                               
000830                                                                          
000840*    AVERAGE-TRANSACTION WORK AREA - SPLIT OUT FROM                       
000850*    WS-TOTAL-SALES-AMOUNT SO THE WHOLE-RUPEE PART CAN BE                 
000860*    CHECKED WITHOUT AN INTRINSIC FUNCTION.                               
000870  01  WS-SALES-WORK-AREA.                                                 
000880      05  WS-TOTAL-SALES-AMOUNT   PIC S9(9)V99 VALUE ZERO.                
000890  01  WS-SALES-WORK-BROKEN REDEFINES WS-SALES-WORK-AREA.                  
000900      05  WS-TSA-WHOLE            PIC S9(9).                              
000910      05  WS-TSA-DECIMAL          PIC 99.                                 
000920                                                                          
000930  01  SWITCHES-AND-COUNTERS.                                              
000940      05  SALE-EOF-SW              PIC X(01) VALUE "N".                   
000950          88  SALE-EOF                       VALUE "Y".                   
000960      05  WS-TXN-COUNT             PIC 9(5)  COMP VALUE ZERO.             
000970      05  WS-TOTAL-ITEMS-SOLD      PIC 9(7)  COMP VALUE ZERO.             
000980                                                                          
000990  01  WS-AVERAGE-TXN-AMOUNT       PIC S9(9)V99 VALUE ZERO.                
001000  01  WS-ED-AMOUNT                PIC Z(6)9.99.                           
001010  01  WS-ED-COUNT                  PIC Z(4)9.                             
001020                                                                          
001030*    RUN-TIME, BROKEN OUT FOR THE CONSOLE SIGN-OFF MESSAGE.               
001040  01  WS-RUN-TIME-FIELD           PIC 9(8).                               
001050  01  WS-RUN-TIME-BROKEN REDEFINES WS-RUN-TIME-FIELD.                     
001060      05  WS-RT-HH                PIC 9(2).                               
001070      05  WS-RT-MM                PIC 9(2).                               
001080      05  WS-RT-SS                PIC 9(2).                               
001090      05  WS-RT-HS                PIC 9(2).                               
001100*-----------------------------------------------------------------        
001110  PROCEDURE                   DIVISION.                                   
001120*-----------------------------------------------------------------        
001130* MAIN PROCEDURE                                                          
001140*-----------------------------------------------------------------        
001150  100-SALES-RPT.                                                          
001160      PERFORM 200-INITIATE-SALES-RPT.                                     
001170      PERFORM 200-PRINT-TRANSACTION-REGISTER.                             
001180      PERFORM 200-PRINT-SALES-SUMMARY.                                    
001190      PERFORM 200-TERMINATE-SALES-RPT.                                    
001200      STOP RUN.                                                           
001210*-----------------------------------------------------------------        
001220  200-INITIATE-SALES-RPT.                                                 
001230      OPEN    INPUT   SALE-FILE-IN                                        
001240              OUTPUT  RPT-FILE-OUT.                                       
001250      ACCEPT   WS-RUN-DATE-FIELD   FROM DATE YYYYMMDD.                    
001260      ACCEPT   WS-RUN-TIME-FIELD   FROM TIME.                             
001270*-----------------------------------------------------------------        
001280* READ SALESOUT ONCE, PRINTING THE REGISTER DETAIL LINE AND               
001290* ACCUMULATING THE SUMMARY TOTALS AS EACH TRANSACTION IS READ.            
001300*-----------------------------------------------------------------        
001310  200-PRINT-TRANSACTION-REGISTER.                                         
001320      PERFORM 300-PRINT-REGISTER-TITLE.                                   
001330      PERFORM 310-READ-SALE-FILE-IN.                                      
001340      PERFORM 320-PRINT-ONE-REGISTER-LINE UNTIL SALE-EOF.                 
001350*-----------------------------------------------------------------        
001360  300-PRINT-REGISTER-TITLE.                                               
001370      MOVE SPACES TO RPT-LINE.                                            
001380      STRING "SALES TRANSACTION REGISTER - SHREE TRADING CO - "           
001390              WS-RD-CCYY "-" WS-RD-MM "-" WS-RD-DD                        
001400              DELIMITED BY SIZE INTO RPT-LINE                             
001410      END-STRING.                                                         
001420      WRITE RPT-LINE AFTER ADVANCING PAGE.                                
001430      MOVE SPACES TO RPT-LINE.                                            
001440      STRING "TRANSACTION ID      CUSTOMER              AMOUNT"           
001450              "      DATE"                                                
001460              DELIMITED BY SIZE INTO RPT-LINE                             
001470      END-STRING.                                                         
001480      WRITE RPT-LINE AFTER ADVANCING 2 LINES.                             
001490*-----------------------------------------------------------------        
001500  310-READ-SALE-FILE-IN.                                                  
001510      READ SALE-FILE-IN                                                   
001520              AT END      MOVE "Y" TO SALE-EOF-SW                         
001530      END-READ.                                                           
001540*-----------------------------------------------------------------        
001550  320-PRINT-ONE-REGISTER-LINE.                                            
001560      MOVE SPACES TO RPT-LINE.                                            
001570      MOVE SL-TOTAL-AMOUNT TO WS-ED-AMOUNT.                               
001580      STRING SL-TRANSACTION-ID " " SL-CUSTOMER-NAME                       
001590              " RS" WS-ED-AMOUNT " " SL-TXN-DATE                          
001600              DELIMITED BY SIZE INTO RPT-LINE                             
001610      END-STRING.                                                         
001620      WRITE RPT-LINE.                                                     
001630      ADD 1 TO WS-TXN-COUNT.                                              
001640      ADD SL-ITEM-COUNT TO WS-TOTAL-ITEMS-SOLD.                           
001650      ADD SL-TOTAL-AMOUNT TO WS-TOTAL-SALES-AMOUNT.                       
001660      PERFORM 310-READ-SALE-FILE-IN.                                      
001670*-----------------------------------------------------------------        
001680* TOTAL TRANSACTIONS, TOTAL SALES, AVERAGE TRANSACTION (SUPPRESSED        
001690* WHEN NO TRANSACTIONS WERE READ, SEE CHANGE LOG 05/02/06).               
001700*-----------------------------------------------------------------        
001710  200-PRINT-SALES-SUMMARY.                                                
001720      MOVE SPACES TO RPT-LINE.                                            
001730      STRING "SALES SUMMARY"                                              
001740              DELIMITED BY SIZE INTO RPT-LINE                             
001750      END-STRING.                                                         
001760      WRITE RPT-LINE AFTER ADVANCING PAGE.                                
001770      MOVE SPACES TO RPT-LINE.                                            
001780      MOVE WS-TXN-COUNT TO WS-ED-COUNT.                                   
001790      STRING "TOTAL TRANSACTIONS   = " WS-ED-COUNT                        
001800              DELIMITED BY SIZE INTO RPT-LINE                             
001810      END-STRING.                                                         
001820      WRITE RPT-LINE AFTER ADVANCING 2 LINES.                             
001830      MOVE SPACES TO RPT-LINE.                                            
001840      MOVE WS-TOTAL-SALES-AMOUNT TO WS-ED-AMOUNT.                         
001850      STRING "TOTAL SALES          = RS" WS-ED-AMOUNT                     
001860              DELIMITED BY SIZE INTO RPT-LINE                             
001870      END-STRING.                                                         
001880      WRITE RPT-LINE.                                                     
001890      MOVE SPACES TO RPT-LINE.                                            
001900      MOVE WS-TOTAL-ITEMS-SOLD TO WS-ED-COUNT.                            
001910      STRING "TOTAL ITEMS SOLD     = " WS-ED-COUNT                        
001920              DELIMITED BY SIZE INTO RPT-LINE                             
001930      END-STRING.                                                         
001940      WRITE RPT-LINE.                                                     
001950      MOVE SPACES TO RPT-LINE.                                            
001960      IF WS-TXN-COUNT = ZERO                                              
001970          STRING "NO TRANSACTIONS READ - AVERAGE NOT APPLICABLE"          
001980                  DELIMITED BY SIZE INTO RPT-LINE                         
001990          END-STRING                                                      
002000      ELSE                                                                
002010          COMPUTE WS-AVERAGE-TXN-AMOUNT ROUNDED =                         
002020                  WS-TOTAL-SALES-AMOUNT / WS-TXN-COUNT                    
002030          MOVE WS-AVERAGE-TXN-AMOUNT TO WS-ED-AMOUNT                      
002040          STRING "AVERAGE TRANSACTION  = RS" WS-ED-AMOUNT                 
002050                  DELIMITED BY SIZE INTO RPT-LINE                         
002060          END-STRING                                                      
002070      END-IF.                                                             
002080      WRITE RPT-LINE.                                                     
002090*-----------------------------------------------------------------        
002100  200-TERMINATE-SALES-RPT.                                                
002110      CLOSE   SALE-FILE-IN                                                
002120              RPT-FILE-OUT.                                               
002130      DISPLAY "SALESRPT - TRANSACTIONS READ: " WS-TXN-COUNT.              
002140      DISPLAY "SALESRPT - TOTAL SALES RS    : " WS-TSA-WHOLE              
002150              "." WS-TSA-DECIMAL.                                         
002160      DISPLAY "SALESRPT - RUN FINISHED AT   : " WS-RT-HH ":"              
002170              WS-RT-MM.                                                   
