000100*****************************************************************         
000110* THIS PROGRAM POSTS COUNTER SALES FROM SALETRAN AGAINST THE              
000120* PRODUCT MASTER. EACH SALE IS A HEADER RECORD (CUSTOMER NAME,            
000130* TENDERED AMOUNT) FOLLOWED BY ONE OR MORE REQUESTED PRODUCT              
000140* LINES. LINES FOR AN UNKNOWN PRODUCT OR SHORT STOCK ARE                  
000150* DROPPED; THE SALE ITSELF IS REJECTED IF THE CART ENDS UP                
000160* EMPTY OR THE CUSTOMER HAS NOT TENDERED ENOUGH. ACCEPTED SALES           
000170* DECREMENT STOCK, RAISE LOW-STOCK ALERTS, WRITE SALESOUT AND             
000180* PRINT A RECEIPT.                                                        
000190*                                                                         
000200* USED FILES                                                              
000210*    - PRODUCT MASTER (IN)          : PRODMAST                            
000220*    - SALES-REQUEST TRANSACTIONS   : SALETRAN                            
000230*    - UPDATED PRODUCT MASTER (OUT) : PRODOUT                             
000240*    - SALES HISTORY (OUT)          : SALESOUT                            
000250*    - LOW-STOCK ALERT LOG          : ALERTLOG                            
000260*    - PRINTED RECEIPTS             : RPTFILE                             
000270*****************************************************************         
000280  IDENTIFICATION              DIVISION.                                   
000290*-----------------------------------------------------------------        
000300  PROGRAM-ID.                 BILLING.                                    
000310  AUTHOR.                     S P IYER.                                   
000320  INSTALLATION.               SHREE TRADING CO - DP DEPT.                 
000330  DATE-WRITTEN.               MARCH 22, 1993.                             
000340  DATE-COMPILED.                                                          
000350  SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.           
000360*****************************************************************         
000370*  CHANGE LOG                                                             
000380*  ------------------------------------------------------------           
000390*  DATE      BY    REQUEST   DESCRIPTION                                  
000400*  --------  ----  --------  --------------------------------             
000410*  03/22/93  SPI   SH-0177   ORIGINAL PROGRAM. ONE SALE PER RUN,          
000420*                            OPERATOR KEYED AT A 3270 SCREEN.             
000430*  07/14/97  NMP   SH-0241   REWORKED AS A BATCH PROGRAM READING          
000440*                            SALETRAN, FOR THE NEW COUNTER LANE           
000450*                            TERMINALS THAT SPOOL THEIR OWN               
000460*                            TRANSACTION FILE OVERNIGHT.                  
000470*  11/19/94  SPI   SH-0203   LOW-STOCK ALERT LOG WRITE-UP ADDED           
000480*                            TO MATCH PRODMAINT'S STOCK CHANGE.           
000490*  02/14/99  RKD   SH-0266   Y2K REVIEW - WS-RUN-DATE WIDENED             
000500*                            TO CCYYMMDD, TRANSACTION-ID AND              
000510*                            TXN-DATE NOW CARRY 4-DIGIT YEAR.             
000520*  08/21/01  NMP   SH-0309   DUPLICATE PRODUCT LINES ON ONE SALE          
000530*                            NOW MERGED BY SUMMING QUANTITY.              
000540*  05/02/06  SPI   SH-0351   RAISED PRODUCT TABLE TO 2000                 
000550*                            ENTRIES FOR THE NEW GODOWN LINE.             
000560*  01/09/08  SPI   SH-0372   RECEIPT AMOUNTS NOW MOVED THROUGH            
000570*                            WS-ED-AMOUNT BEFORE PRINTING - THE           
000580*                            DECIMAL POINT WAS MISSING ON THE             
000590*                            PRICE/TOTAL/PAID/CHANGE LINES.               
000600*****************************************************************         
000610  ENVIRONMENT                 DIVISION.                                   
000620*-----------------------------------------------------------------        
000630  CONFIGURATION               SECTION.                                    
000640  SOURCE-COMPUTER.            IBM-370.                                    
000650  OBJECT-COMPUTER.            IBM-370.                                    
000660  SPECIAL-NAMES.                                                          
000670      C01 IS TOP-OF-FORM.                                                 
000680*-----------------------------------------------------------------        
000690  INPUT-OUTPUT                SECTION.                                    
000700  FILE-CONTROL.                                                           
000710      SELECT  PROD-FILE-IN                                                
000720              ASSIGN TO "PRODMAST"                                        
000730              ORGANIZATION IS LINE SEQUENTIAL.                            
000740                                                                          
000750      SELECT  SALE-FILE-IN                                                
000760              ASSIGN TO "SALETRAN"                                        
000770              ORGANIZATION IS LINE SEQUENTIAL.                            
000780                                                                          
000790      SELECT  PROD-FILE-OUT                                               
000800              ASSIGN TO "PRODOUT"                                         
000810              ORGANIZATION IS LINE SEQUENTIAL.                            
000820                                                                          
000830      SELECT  SALE-FILE-OUT                                               
000840              ASSIGN TO "SALESOUT"                                        
000850              ORGANIZATION IS LINE SEQUENTIAL.                            
000860                                                                          
000870      SELECT  ALERT-LOG-OUT                                               
000880              ASSIGN TO "ALERTLOG"                                        
000890              ORGANIZATION IS LINE SEQUENTIAL.                            
000900                                                                          
000910      SELECT  RPT-FILE-OUT                                                
000920              ASSIGN TO "RPTFILE"                                         
000930              ORGANIZATION IS LINE SEQUENTIAL.                            
000940*****************************************************************         
000950  DATA                        DIVISION.                                   
000960*-----------------------------------------------------------------        
000970  FILE                        SECTION.                                    
000980  FD  PROD-FILE-IN                                                        
000990      RECORD CONTAINS 71 CHARACTERS                                       
001000      DATA RECORD IS PROD-RECORD-IN.                                      
001010  COPY "PRODREC.CPY" REPLACING ==PR-== BY ==PI-==.                        
001020                                                                          
001030  FD  SALE-FILE-IN                                                        
001040      RECORD CONTAINS 42 CHARACTERS                                       
001050      DATA RECORD IS SR-SALE-REQUEST-RECORD.                              
001060  COPY "SALEREQ.CPY".                                                     
001070                                                                          
001080  FD  PROD-FILE-OUT                                                       
001090      RECORD CONTAINS 71 CHARACTERS                                       
001100      DATA RECORD IS PROD-RECORD-OUT.                                     
001110  COPY "PRODREC.CPY" REPLACING ==PR-== BY ==PO-==.                        
001120                                                                          
001130  FD  SALE-FILE-OUT                                                       
001140      RECORD CONTAINS 1200 CHARACTERS                                     
001150      DATA RECORD IS SL-SALES-RECORD.                                     
001160  COPY "SALEREC.CPY".                                                     
001170                                                                          
001180  FD  ALERT-LOG-OUT                                                       
001190      RECORD CONTAINS 80 CHARACTERS                                       
001200      DATA RECORD IS ALERT-LOG-LINE.                                      
001210  01  ALERT-LOG-LINE             PIC X(80).                               
001220                                                                          
001230  FD  RPT-FILE-OUT                                                        
001240      RECORD CONTAINS 80 CHARACTERS                                       
001250      DATA RECORD IS RPT-LINE.                                            
001260  01  RPT-LINE                   PIC X(80).                               
001270*-----------------------------------------------------------------        
001280  WORKING-STORAGE             SECTION.                                    
001290*-----------------------------------------------------------------        
001300*    IN-MEMORY PRODUCT TABLE - SAME LOAD/SEARCH IDIOM AS                  
001310*    PRODMAINT. BILLING ONLY SEARCHES AND DECREMENTS; IT NEVER            
001320*    ADDS OR DELETES A ROW.                                               
001330  01  WS-PRODUCT-TABLE-AREA.                                              
001340      05  WS-PRODUCT-TABLE OCCURS 2000 TIMES                              
001350                           ASCENDING KEY IS WS-PT-PRODUCT-ID              
001360                           INDEXED BY WS-PT-IDX.                          
001370          10  WS-PT-PRODUCT-ID            PIC X(10).                      
001380          10  WS-PT-PRODUCT-NAME          PIC X(20).                      
001390          10  WS-PT-UNIT-PRICE            PIC S9(7)V99.                   
001400          10  WS-PT-QTY-ON-HAND           PIC S9(5).                      
001410          10  WS-PT-CATEGORY              PIC X(15).                      
001420          10  WS-PT-MIN-STOCK-THRESHOLD   PIC 9(03).                      
001430                                                                          
001440*    ONE SALE'S REQUESTED LINES, MERGED BY PRODUCT-ID BUT NOT             
001450*    YET VALIDATED AGAINST THE MASTER.                                    
001460  01  WS-REQUEST-TABLE-AREA.                                              
001470      05  WS-REQUEST-LINE OCCURS 20 TIMES.                                
001480          10  WS-REQ-PRODUCT-ID           PIC X(10).                      
001490          10  WS-REQ-QUANTITY             PIC 9(05).                      
001500  01  WS-REQUEST-COUNT               PIC 9(02) COMP VALUE ZERO.           
001510  01  WS-REQUEST-SUB                 PIC 9(02) COMP VALUE ZERO.           
001520                                                                          
001530*    ONE SALE'S ACCEPTED, PRICED LINES - WHAT GOES ON THE                 
001540*    RECEIPT AND INTO SALESOUT.                                           
001550  01  WS-CART-TABLE-AREA.                                                 
001560      05  WS-CART-LINE OCCURS 20 TIMES.                                   
001570          10  WS-CL-PRODUCT-ID            PIC X(10).                      
001580          10  WS-CL-NAME                  PIC X(20).                      
001590          10  WS-CL-UNIT-PRICE            PIC S9(7)V99.                   
001600          10  WS-CL-QUANTITY              PIC 9(05).                      
001610          10  WS-CL-TOTAL                 PIC S9(9)V99.                   
001620  01  WS-CART-COUNT                  PIC 9(02) COMP VALUE ZERO.           
001630  01  WS-CART-SUB                    PIC 9(02) COMP VALUE ZERO.           
001640                                                                          
001650  01  WS-SALE-HEADER.                                                     
001660      05  WS-CUSTOMER-NAME            PIC X(20).                          
001670      05  WS-PAYMENT-AMOUNT           PIC S9(9)V99.                       
001680      05  WS-CART-TOTAL               PIC S9(9)V99.                       
001690      05  WS-CHANGE-AMOUNT            PIC S9(9)V99.                       
001700      05  WS-CHANGE-BYTES REDEFINES WS-CHANGE-AMOUNT                      
001710                                      PIC X(11).                          
001720      05  WS-TRANSACTION-ID           PIC X(20).                          
001730      05  WS-TXN-DATE                 PIC X(10).                          
001740      05  WS-TXN-TIME                 PIC X(08).                          
001750      05  WS-SALE-REJECTED-SW         PIC X(01).                          
001760          88  WS-SALE-REJECTED               VALUE "Y".                   
001770      05  WS-SALE-REJECT-REASON       PIC X(30).                          
001780                                                                          
001790*    PARAMETER AREA PASSED TO LINETOTAL - LAYOUT MUST MATCH               
001800*    LINETOTAL'S LK-LINE-TOTAL-PARMS EXACTLY.                             
001810  01  WS-LT-PARMS.                                                        
001820      05  WS-LT-UNIT-PRICE            PIC S9(7)V99.                       
001830      05  WS-LT-QUANTITY              PIC 9(05).                          
001840      05  WS-LT-LINE-TOTAL            PIC S9(9)V99.                       
001850      05  WS-LT-STATUS-CODE           PIC X(01).                          
001860      05  FILLER                      PIC X(05).                          
001870                                                                          
001880*    RUN-DATE/RUN-TIME, BROKEN OUT FOR THE TRANSACTION-ID,                
001890*    TXN-DATE, TXN-TIME AND THE ALERTLOG TIMESTAMP.                       
001900  01  WS-RUN-DATE-FIELD           PIC 9(8).                               
001910  01  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE-FIELD.                     
001920      05  WS-RD-CCYY              PIC 9(4).                               
001930      05  WS-RD-MM                PIC 9(2).                               
001940      05  WS-RD-DD                PIC 9(2).                               
001950  01  WS-RUN-TIME-FIELD           PIC 9(8).                               
001960  01  WS-RUN-TIME-BROKEN REDEFINES WS-RUN-TIME-FIELD.                     
001970      05  WS-RT-HH                PIC 9(2).                               
001980      05  WS-RT-MM                PIC 9(2).                               
001990      05  WS-RT-SS                PIC 9(2).                               
002000      05  WS-RT-HS                PIC 9(2).                               
002010                                                                          
002020  01  SWITCHES-AND-COUNTERS.                                              
002030      05  PROD-EOF-SW             PIC X(01) VALUE "N".                    
002040          88  PROD-EOF                      VALUE "Y".                    
002050      05  SALE-EOF-SW              PIC X(01) VALUE "N".                   
002060          88  SALE-EOF                      VALUE "Y".                    
002070      05  WS-FOUND-SW              PIC X(01) VALUE "N".                   
002080          88  WS-FOUND                      VALUE "Y".                    
002090      05  WS-TABLE-COUNT           PIC 9(4)  COMP VALUE ZERO.             
002100      05  WS-NEW-QTY               PIC S9(6) COMP VALUE ZERO.             
002110      05  WS-TXN-POSTED-COUNT      PIC 9(5)  COMP VALUE ZERO.             
002120      05  WS-TXN-REJECTED-COUNT    PIC 9(5)  COMP VALUE ZERO.             
002130      05  WS-ALERT-COUNT           PIC 9(5)  COMP VALUE ZERO.             
002140  01  WS-DAY-SALES-TOTAL          PIC S9(9)V99 VALUE ZERO.                
002150  01  WS-SEARCH-PRODUCT-ID        PIC X(10).                              
002160                                                                          
002170*    EDITED SCRATCH AREA - EVERY RS AMOUNT IS MOVED THROUGH HERE          
002180*    BEFORE IT GOES INTO A STRING SO THE DECIMAL POINT PRINTS ON          
002190*    THE RECEIPT (SEE CHANGE LOG 01/09/08 - RAW DISPLAY FIELDS            
002200*    STRUNG DIRECTLY HAD BEEN PRINTING WITH NO DECIMAL POINT).            
002210  01  WS-ED-AMOUNT                 PIC Z(6)9.99.                          
002220*    SAME IDEA AS WS-ED-AMOUNT ABOVE, FOR THE BINARY WS-NEW-QTY           
002230*    FIELD WRITTEN TO THE ALERT LOG.                                      
002240  01  WS-ED-QTY                    PIC Z(5)9.                             
002250  01  WS-RCT-PTR                   PIC 9(03) COMP VALUE 1.                
002260*-----------------------------------------------------------------        
002270  PROCEDURE                   DIVISION.                                   
002280*-----------------------------------------------------------------        
002290* MAIN PROCEDURE                                                          
002300*-----------------------------------------------------------------        
002310  100-BILLING.                                                            
002320      PERFORM 200-INITIATE-BILLING.                                       
002330      PERFORM 200-PROCEED-BILLING                                         
002340              UNTIL SALE-EOF.                                             
002350      PERFORM 200-TERMINATE-BILLING.                                      
002360      STOP RUN.                                                           
002370*-----------------------------------------------------------------        
002380* OPEN FILES, LOAD THE PRODUCT TABLE, READ THE FIRST SALETRAN             
002390* RECORD (THE FIRST SALE'S HEADER).                                       
002400*-----------------------------------------------------------------        
002410  200-INITIATE-BILLING.                                                   
002420      PERFORM 300-OPEN-ALL-FILES.                                         
002430      ACCEPT   WS-RUN-DATE-FIELD   FROM DATE YYYYMMDD.                    
002440      ACCEPT   WS-RUN-TIME-FIELD   FROM TIME.                             
002450      PERFORM 300-LOAD-PRODUCT-TABLE                                      
002460              THRU 300-LOAD-PRODUCT-TABLE-EXIT.                           
002470      PERFORM 300-READ-SALE-FILE-IN                                       
002480              THRU 300-READ-SALE-FILE-IN-EXIT.                            
002490*-----------------------------------------------------------------        
002500* COLLECT ONE SALE'S HEADER AND DETAIL LINES, THEN POST IT.               
002510*-----------------------------------------------------------------        
002520  200-PROCEED-BILLING.                                                    
002530      PERFORM 300-START-NEW-SALE.                                         
002540      PERFORM 300-READ-SALE-FILE-IN                                       
002550              THRU 300-READ-SALE-FILE-IN-EXIT.                            
002560      PERFORM 300-COLLECT-ONE-REQUEST-LINE                                
002570              UNTIL SALE-EOF OR SR-HEADER-RECORD.                         
002580      PERFORM 300-PROCESS-SALE                                            
002590              THRU 300-PROCESS-SALE-EXIT.                                 
002600*-----------------------------------------------------------------        
002610* REWRITE THE PRODUCT MASTER, CLOSE FILES, REPORT TOTALS.                 
002620*-----------------------------------------------------------------        
002630  200-TERMINATE-BILLING.                                                  
002640      PERFORM 300-WRITE-UPDATED-MASTER                                    
002650              THRU 300-WRITE-UPDATED-MASTER-EXIT.                         
002660      PERFORM 300-CLOSE-ALL-FILES.                                        
002670      DISPLAY "BILLING - TRANS POSTED   : " WS-TXN-POSTED-COUNT.          
002680      DISPLAY "BILLING - TRANS REJECTED : " WS-TXN-REJECTED-COUNT.        
002690      DISPLAY "BILLING - DAY SALES TOTAL: " WS-DAY-SALES-TOTAL.           
002700      DISPLAY "BILLING - LOW-STOCK ALERTS: " WS-ALERT-COUNT.              
002710*****************************************************************         
002720  300-OPEN-ALL-FILES.                                                     
002730      OPEN    INPUT   PROD-FILE-IN                                        
002740              INPUT   SALE-FILE-IN                                        
002750              OUTPUT  PROD-FILE-OUT                                       
002760              EXTEND  SALE-FILE-OUT                                       
002770              EXTEND  ALERT-LOG-OUT                                       
002780              OUTPUT  RPT-FILE-OUT.                                       
002790*-----------------------------------------------------------------        
002800* LOAD PRODMAST INTO THE TABLE - SAME AS PRODMAINT.                       
002810*-----------------------------------------------------------------        
002820  300-LOAD-PRODUCT-TABLE.                                                 
002830      MOVE HIGH-VALUES TO WS-PRODUCT-TABLE-AREA.                          
002840      SET WS-PT-IDX TO 1.                                                 
002850      PERFORM 310-READ-PROD-FILE-IN.                                      
002860      PERFORM 310-LOAD-ONE-PRODUCT-ROW UNTIL PROD-EOF.                    
002870  300-LOAD-PRODUCT-TABLE-EXIT.                                            
002880      EXIT.                                                               
002890*-----------------------------------------------------------------        
002900  310-LOAD-ONE-PRODUCT-ROW.                                               
002910      MOVE PI-PRODUCT-ID       TO WS-PT-PRODUCT-ID (WS-PT-IDX).           
002920      MOVE PI-PRODUCT-NAME     TO WS-PT-PRODUCT-NAME (WS-PT-IDX).         
002930      MOVE PI-UNIT-PRICE       TO WS-PT-UNIT-PRICE (WS-PT-IDX).           
002940      MOVE PI-QTY-ON-HAND      TO WS-PT-QTY-ON-HAND (WS-PT-IDX).          
002950      MOVE PI-CATEGORY         TO WS-PT-CATEGORY (WS-PT-IDX).             
002960      MOVE PI-MIN-STOCK-THRESHOLD                                         
002970              TO WS-PT-MIN-STOCK-THRESHOLD (WS-PT-IDX).                   
002980      ADD 1 TO WS-TABLE-COUNT.                                            
002990      SET WS-PT-IDX UP BY 1.                                              
003000      PERFORM 310-READ-PROD-FILE-IN.                                      
003010*-----------------------------------------------------------------        
003020  310-READ-PROD-FILE-IN.                                                  
003030      READ PROD-FILE-IN                                                   
003040              AT END      MOVE "Y" TO PROD-EOF-SW                         
003050      END-READ.                                                           
003060*-----------------------------------------------------------------        
003070  300-READ-SALE-FILE-IN.                                                  
003080      READ SALE-FILE-IN                                                   
003090              AT END      MOVE "Y" TO SALE-EOF-SW                         
003100      END-READ.                                                           
003110  300-READ-SALE-FILE-IN-EXIT.                                             
003120      EXIT.                                                               
003130*-----------------------------------------------------------------        
003140* CAPTURE THE HEADER FIELDS AND CLEAR THE REQUEST/CART TABLES             
003150* FOR A NEW SALE.                                                         
003160*-----------------------------------------------------------------        
003170  300-START-NEW-SALE.                                                     
003180      MOVE "N" TO WS-SALE-REJECTED-SW.                                    
003190      MOVE SPACES TO WS-SALE-REJECT-REASON.                               
003200      MOVE ZERO TO WS-REQUEST-COUNT WS-CART-COUNT WS-CART-TOTAL.          
003210      IF SR-CUSTOMER-NAME = SPACES                                        
003220          MOVE "Walk-in Customer" TO WS-CUSTOMER-NAME                     
003230      ELSE                                                                
003240          MOVE SR-CUSTOMER-NAME TO WS-CUSTOMER-NAME                       
003250      END-IF.                                                             
003260      MOVE SR-PAYMENT-AMOUNT TO WS-PAYMENT-AMOUNT.                        
003270*-----------------------------------------------------------------        
003280* MERGE ONE REQUESTED PRODUCT/QUANTITY INTO THE REQUEST TABLE,            
003290* SUMMING THE QUANTITY WHEN THE PRODUCT REPEATS ON THIS SALE.             
003300*-----------------------------------------------------------------        
003310  300-COLLECT-ONE-REQUEST-LINE.                                           
003320      MOVE "N" TO WS-FOUND-SW.                                            
003330      PERFORM 310-SEEK-REQUEST-LINE                                       
003340              VARYING WS-REQUEST-SUB FROM 1 BY 1                          
003350              UNTIL WS-REQUEST-SUB > WS-REQUEST-COUNT.                    
003360      IF NOT WS-FOUND AND WS-REQUEST-COUNT < 20                           
003370          ADD 1 TO WS-REQUEST-COUNT                                       
003380          MOVE SR-REQ-PRODUCT-ID                                          
003390                  TO WS-REQ-PRODUCT-ID (WS-REQUEST-COUNT)                 
003400          MOVE SR-REQ-QUANTITY                                            
003410                  TO WS-REQ-QUANTITY (WS-REQUEST-COUNT)                   
003420      END-IF.                                                             
003430      PERFORM 300-READ-SALE-FILE-IN                                       
003440              THRU 300-READ-SALE-FILE-IN-EXIT.                            
003450*-----------------------------------------------------------------        
003460  310-SEEK-REQUEST-LINE.                                                  
003470      IF WS-REQ-PRODUCT-ID (WS-REQUEST-SUB) = SR-REQ-PRODUCT-ID           
003480          ADD SR-REQ-QUANTITY                                             
003490                  TO WS-REQ-QUANTITY (WS-REQUEST-SUB)                     
003500          MOVE "Y" TO WS-FOUND-SW                                         
003510      END-IF.                                                             
003520*-----------------------------------------------------------------        
003530* VALIDATE AND PRICE EVERY REQUEST LINE, THEN ACCEPT OR REJECT            
003540* THE WHOLE SALE, POST STOCK AND WRITE THE RECEIPT.                       
003550*-----------------------------------------------------------------        
003560  300-PROCESS-SALE.                                                       
003570      PERFORM 310-VALIDATE-ONE-LINE                                       
003580              VARYING WS-REQUEST-SUB FROM 1 BY 1                          
003590              UNTIL WS-REQUEST-SUB > WS-REQUEST-COUNT.                    
003600      IF WS-CART-COUNT = 0                                                
003610          MOVE "Y" TO WS-SALE-REJECTED-SW                                 
003620          MOVE "EMPTY CART" TO WS-SALE-REJECT-REASON                      
003630      ELSE                                                                
003640          IF WS-PAYMENT-AMOUNT < WS-CART-TOTAL                            
003650              MOVE "Y" TO WS-SALE-REJECTED-SW                             
003660              MOVE "INSUFFICIENT PAYMENT" TO WS-SALE-REJECT-REASON        
003670          END-IF                                                          
003680      END-IF.                                                             
003690      IF WS-SALE-REJECTED                                                 
003700          PERFORM 400-WRITE-REJECT-MESSAGE                                
003710      ELSE                                                                
003720          PERFORM 320-ACCEPT-SALE                                         
003730      END-IF.                                                             
003740  300-PROCESS-SALE-EXIT.                                                  
003750      EXIT.                                                               
003760*-----------------------------------------------------------------        
003770* REJECT A LINE WHOSE PRODUCT IS UNKNOWN OR OVER-REQUESTED;               
003780* OTHERWISE PRICE IT VIA LINETOTAL AND APPEND TO THE CART.                
003790*-----------------------------------------------------------------        
003800  310-VALIDATE-ONE-LINE.                                                  
003810      MOVE WS-REQ-PRODUCT-ID (WS-REQUEST-SUB)                             
003820              TO WS-SEARCH-PRODUCT-ID.                                    
003830      PERFORM 400-SEARCH-PRODUCT-TABLE.                                   
003840      IF WS-FOUND                                                         
003850          IF WS-REQ-QUANTITY (WS-REQUEST-SUB)                             
003860                  > WS-PT-QTY-ON-HAND (WS-PT-IDX)                         
003870              CONTINUE                                                    
003880          ELSE                                                            
003890              PERFORM 320-APPEND-CART-LINE                                
003900          END-IF                                                          
003910      END-IF.                                                             
003920*-----------------------------------------------------------------        
003930  320-APPEND-CART-LINE.                                                   
003940      ADD 1 TO WS-CART-COUNT.                                             
003950      MOVE WS-CART-COUNT TO WS-CART-SUB.                                  
003960      MOVE WS-REQ-PRODUCT-ID (WS-REQUEST-SUB)                             
003970              TO WS-CL-PRODUCT-ID (WS-CART-SUB).                          
003980      MOVE WS-PT-PRODUCT-NAME (WS-PT-IDX)                                 
003990              TO WS-CL-NAME (WS-CART-SUB).                                
004000      MOVE WS-PT-UNIT-PRICE (WS-PT-IDX)                                   
004010              TO WS-CL-UNIT-PRICE (WS-CART-SUB).                          
004020      MOVE WS-REQ-QUANTITY (WS-REQUEST-SUB)                               
004030              TO WS-CL-QUANTITY (WS-CART-SUB).                            
004040      MOVE WS-PT-UNIT-PRICE (WS-PT-IDX) TO WS-LT-UNIT-PRICE.              
004050      MOVE WS-REQ-QUANTITY (WS-REQUEST-SUB) TO WS-LT-QUANTITY.            
004060      CALL "LINETOTAL" USING WS-LT-PARMS.                                 
004070      MOVE WS-LT-LINE-TOTAL TO WS-CL-TOTAL (WS-CART-SUB).                 
004080      ADD WS-LT-LINE-TOTAL TO WS-CART-TOTAL.                              
004090*-----------------------------------------------------------------        
004100* COMPUTE CHANGE, DECREMENT STOCK, WRITE SALESOUT, PRINT RECEIPT.         
004110*-----------------------------------------------------------------        
004120  320-ACCEPT-SALE.                                                        
004130      SUBTRACT WS-CART-TOTAL FROM WS-PAYMENT-AMOUNT                       
004140              GIVING WS-CHANGE-AMOUNT.                                    
004150      PERFORM 330-BUILD-TRANSACTION-ID.                                   
004160      PERFORM 330-POST-ONE-CART-LINE                                      
004170              VARYING WS-CART-SUB FROM 1 BY 1                             
004180              UNTIL WS-CART-SUB > WS-CART-COUNT.                          
004190      PERFORM 400-WRITE-SALES-HISTORY.                                    
004200      PERFORM 400-PRINT-RECEIPT.                                          
004210      ADD 1 TO WS-TXN-POSTED-COUNT.                                       
004220      ADD WS-CART-TOTAL TO WS-DAY-SALES-TOTAL.                            
004230*-----------------------------------------------------------------        
004240  330-BUILD-TRANSACTION-ID.                                               
004250      MOVE SPACES TO WS-TRANSACTION-ID.                                   
004260      STRING "TXN_" WS-RD-CCYY WS-RD-MM WS-RD-DD "_"                      
004270              WS-RT-HH WS-RT-MM WS-RT-SS                                  
004280              DELIMITED BY SIZE INTO WS-TRANSACTION-ID                    
004290      END-STRING.                                                         
004300      STRING WS-RD-CCYY "-" WS-RD-MM "-" WS-RD-DD                         
004310              DELIMITED BY SIZE INTO WS-TXN-DATE                          
004320      END-STRING.                                                         
004330      STRING WS-RT-HH ":" WS-RT-MM ":" WS-RT-SS                           
004340              DELIMITED BY SIZE INTO WS-TXN-TIME                          
004350      END-STRING.                                                         
004360*-----------------------------------------------------------------        
004370* LOOK UP THE CART LINE'S PRODUCT AGAIN AND DECREMENT STOCK,              
004380* RAISING A LOW-STOCK ALERT WHEN THE NEW QUANTITY IS AT OR                
004390* BELOW THRESHOLD.                                                        
004400*-----------------------------------------------------------------        
004410  330-POST-ONE-CART-LINE.                                                 
004420      MOVE WS-CL-PRODUCT-ID (WS-CART-SUB) TO WS-SEARCH-PRODUCT-ID.        
004430      PERFORM 400-SEARCH-PRODUCT-TABLE.                                   
004440      COMPUTE WS-NEW-QTY                                                  
004450              = WS-PT-QTY-ON-HAND (WS-PT-IDX)                             
004460              - WS-CL-QUANTITY (WS-CART-SUB).                             
004470      MOVE WS-NEW-QTY TO WS-PT-QTY-ON-HAND (WS-PT-IDX).                   
004480      IF WS-NEW-QTY NOT GREATER THAN                                      
004490               WS-PT-MIN-STOCK-THRESHOLD (WS-PT-IDX)                      
004500          PERFORM 400-WRITE-LOW-STOCK-ALERT                               
004510      END-IF.                                                             
004520*-----------------------------------------------------------------        
004530* BINARY SEARCH THE PRODUCT TABLE FOR WS-SEARCH-PRODUCT-ID.               
004540*-----------------------------------------------------------------        
004550  400-SEARCH-PRODUCT-TABLE.                                               
004560      MOVE "N" TO WS-FOUND-SW.                                            
004570      SEARCH ALL WS-PRODUCT-TABLE                                         
004580          AT END                                                          
004590              CONTINUE                                                    
004600          WHEN WS-PT-PRODUCT-ID (WS-PT-IDX) = WS-SEARCH-PRODUCT-ID        
004610              MOVE "Y" TO WS-FOUND-SW                                     
004620      END-SEARCH.                                                         
004630*-----------------------------------------------------------------        
004640* WRITE THE FLATTENED HEADER + LINE-ITEM RECORD TO SALESOUT.              
004650*-----------------------------------------------------------------        
004660  400-WRITE-SALES-HISTORY.                                                
004670      MOVE SPACES TO SL-SALES-RECORD.                                     
004680      MOVE WS-TRANSACTION-ID      TO SL-TRANSACTION-ID.                   
004690      MOVE WS-CUSTOMER-NAME       TO SL-CUSTOMER-NAME.                    
004700      MOVE WS-TXN-DATE            TO SL-TXN-DATE.                         
004710      MOVE WS-TXN-TIME            TO SL-TXN-TIME.                         
004720      MOVE WS-CART-COUNT          TO SL-ITEM-COUNT.                       
004730      MOVE WS-CART-TOTAL          TO SL-TOTAL-AMOUNT.                     
004740      MOVE WS-PAYMENT-AMOUNT      TO SL-PAYMENT-AMOUNT.                   
004750      MOVE WS-CHANGE-AMOUNT       TO SL-CHANGE-AMOUNT.                    
004760      PERFORM 410-MOVE-ONE-CART-LINE-OUT                                  
004770              VARYING WS-CART-SUB FROM 1 BY 1                             
004780              UNTIL WS-CART-SUB > WS-CART-COUNT.                          
004790      WRITE SL-SALES-RECORD.                                              
004800*-----------------------------------------------------------------        
004810  410-MOVE-ONE-CART-LINE-OUT.                                             
004820      MOVE WS-CL-PRODUCT-ID (WS-CART-SUB)                                 
004830              TO SL-ITEM-PRODUCT-ID (WS-CART-SUB).                        
004840      MOVE WS-CL-NAME (WS-CART-SUB)                                       
004850              TO SL-ITEM-NAME (WS-CART-SUB).                              
004860      MOVE WS-CL-UNIT-PRICE (WS-CART-SUB)                                 
004870              TO SL-ITEM-UNIT-PRICE (WS-CART-SUB).                        
004880      MOVE WS-CL-QUANTITY (WS-CART-SUB)                                   
004890              TO SL-ITEM-QUANTITY (WS-CART-SUB).                          
004900      MOVE WS-CL-TOTAL (WS-CART-SUB)                                      
004910              TO SL-ITEM-TOTAL (WS-CART-SUB).                             
004920*-----------------------------------------------------------------        
004930* PRINT THE RECEIPT - HEADER, ONE LINE PER CART ITEM, FOOTER.             
004940*-----------------------------------------------------------------        
004950  400-PRINT-RECEIPT.                                                      
004960      MOVE SPACES TO RPT-LINE.                                            
004970      STRING "RECEIPT " WS-TRANSACTION-ID "  " WS-CUSTOMER-NAME           
004980              DELIMITED BY SIZE INTO RPT-LINE                             
004990      END-STRING.                                                         
005000      WRITE RPT-LINE.                                                     
005010      MOVE SPACES TO RPT-LINE.                                            
005020      STRING WS-TXN-DATE " " WS-TXN-TIME                                  
005030              DELIMITED BY SIZE INTO RPT-LINE                             
005040      END-STRING.                                                         
005050      WRITE RPT-LINE.                                                     
005060      PERFORM 410-PRINT-ONE-RECEIPT-LINE                                  
005070              VARYING WS-CART-SUB FROM 1 BY 1                             
005080              UNTIL WS-CART-SUB > WS-CART-COUNT.                          
005090      PERFORM 410-PRINT-RECEIPT-FOOTER.                                   
005100*-----------------------------------------------------------------        
005110  410-PRINT-ONE-RECEIPT-LINE.                                             
005120      MOVE SPACES TO RPT-LINE.                                            
005130      MOVE 1 TO WS-RCT-PTR.                                               
005140      MOVE WS-CL-UNIT-PRICE (WS-CART-SUB) TO WS-ED-AMOUNT.                
005150      STRING WS-CL-NAME (WS-CART-SUB) " RS" WS-ED-AMOUNT                  
005160              " X " WS-CL-QUANTITY (WS-CART-SUB) " = RS"                  
005170              DELIMITED BY SIZE INTO RPT-LINE                             
005180              WITH POINTER WS-RCT-PTR                                     
005190      END-STRING.                                                         
005200      MOVE WS-CL-TOTAL (WS-CART-SUB) TO WS-ED-AMOUNT.                     
005210      STRING WS-ED-AMOUNT DELIMITED BY SIZE                               
005220              INTO RPT-LINE WITH POINTER WS-RCT-PTR                       
005230      END-STRING.                                                         
005240      WRITE RPT-LINE.                                                     
005250*-----------------------------------------------------------------        
005260  410-PRINT-RECEIPT-FOOTER.                                               
005270      MOVE SPACES TO RPT-LINE.                                            
005280      MOVE WS-CART-TOTAL TO WS-ED-AMOUNT.                                 
005290      STRING "TOTAL AMOUNT RS" WS-ED-AMOUNT                               
005300              DELIMITED BY SIZE INTO RPT-LINE                             
005310      END-STRING.                                                         
005320      WRITE RPT-LINE.                                                     
005330      MOVE SPACES TO RPT-LINE.                                            
005340      MOVE 1 TO WS-RCT-PTR.                                               
005350      MOVE WS-PAYMENT-AMOUNT TO WS-ED-AMOUNT.                             
005360      STRING "PAID AMOUNT  RS" WS-ED-AMOUNT                               
005370              DELIMITED BY SIZE INTO RPT-LINE                             
005380              WITH POINTER WS-RCT-PTR                                     
005390      END-STRING.                                                         
005400      MOVE WS-CHANGE-AMOUNT TO WS-ED-AMOUNT.                              
005410      STRING "  CHANGE RS" WS-ED-AMOUNT                                   
005420              DELIMITED BY SIZE INTO RPT-LINE                             
005430              WITH POINTER WS-RCT-PTR                                     
005440      END-STRING.                                                         
005450      WRITE RPT-LINE.                                                     
005460      MOVE "THANK YOU - SHREE TRADING CO" TO RPT-LINE.                    
005470      WRITE RPT-LINE.                                                     
005480*-----------------------------------------------------------------        
005490* WRITE A TIMESTAMPED ALERT BLOCK TO THE ALERT LOG.                       
005500*-----------------------------------------------------------------        
005510  400-WRITE-LOW-STOCK-ALERT.                                              
005520      MOVE SPACES TO ALERT-LOG-LINE.                                      
005530      STRING "LOW STOCK " WS-RD-CCYY "-" WS-RD-MM "-" WS-RD-DD            
005540              " " WS-RT-HH ":" WS-RT-MM ":" WS-RT-SS                      
005550              " PRODUCT " WS-SEARCH-PRODUCT-ID                            
005560              DELIMITED BY SIZE INTO ALERT-LOG-LINE                       
005570      END-STRING.                                                         
005580      WRITE ALERT-LOG-LINE.                                               
005590      MOVE SPACES TO ALERT-LOG-LINE.                                      
005600      MOVE WS-NEW-QTY TO WS-ED-QTY.                                       
005610      STRING "  NAME=" WS-PT-PRODUCT-NAME (WS-PT-IDX)                     
005620              " STOCK=" WS-ED-QTY                                         
005630              " THRESHOLD=" WS-PT-MIN-STOCK-THRESHOLD (WS-PT-IDX)         
005640              " RESTOCK THIS ITEM"                                        
005650              DELIMITED BY SIZE INTO ALERT-LOG-LINE                       
005660      END-STRING.                                                         
005670      WRITE ALERT-LOG-LINE.                                               
005680      ADD 1 TO WS-ALERT-COUNT.                                            
005690*-----------------------------------------------------------------        
005700  400-WRITE-REJECT-MESSAGE.                                               
005710      DISPLAY "BILLING REJECT - " WS-CUSTOMER-NAME                        
005720              " - " WS-SALE-REJECT-REASON.                                
005730      ADD 1 TO WS-TXN-REJECTED-COUNT.                                     
005740*-----------------------------------------------------------------        
005750* REWRITE EVERY PRODUCT ROW TO PRODOUT, IN KEY ORDER.                     
005760*-----------------------------------------------------------------        
005770  300-WRITE-UPDATED-MASTER.                                               
005780      SET WS-PT-IDX TO 1.                                                 
005790      PERFORM 310-WRITE-ONE-PRODUCT-ROW                                   
005800              UNTIL WS-PT-IDX > WS-TABLE-COUNT.                           
005810  300-WRITE-UPDATED-MASTER-EXIT.                                          
005820      EXIT.                                                               
005830*-----------------------------------------------------------------        
005840  310-WRITE-ONE-PRODUCT-ROW.                                              
005850      MOVE WS-PT-PRODUCT-ID (WS-PT-IDX)    TO PO-PRODUCT-ID.              
005860      MOVE WS-PT-PRODUCT-NAME (WS-PT-IDX)  TO PO-PRODUCT-NAME.            
005870      MOVE WS-PT-UNIT-PRICE (WS-PT-IDX)    TO PO-UNIT-PRICE.              
005880      MOVE WS-PT-QTY-ON-HAND (WS-PT-IDX)   TO PO-QTY-ON-HAND.             
005890      MOVE WS-PT-CATEGORY (WS-PT-IDX)      TO PO-CATEGORY.                
005900      MOVE WS-PT-MIN-STOCK-THRESHOLD (WS-PT-IDX)                          
005910              TO PO-MIN-STOCK-THRESHOLD.                                  
005920      WRITE PROD-RECORD-OUT.                                              
005930      SET WS-PT-IDX UP BY 1.                                              
005940*-----------------------------------------------------------------        
005950  300-CLOSE-ALL-FILES.                                                    
005960      CLOSE   PROD-FILE-IN                                                
005970              SALE-FILE-IN                                                
005980              PROD-FILE-OUT                                               
005990              SALE-FILE-OUT                                               
006000              ALERT-LOG-OUT                                               
006010              RPT-FILE-OUT.                                               
